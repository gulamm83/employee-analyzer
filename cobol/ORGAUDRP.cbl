000100*=================================================================
000200* ORGAUDRP -- ORGANIZATION CHART AUDIT REPORT                     
000300* PART OF THE CORPORATE HR ANALYTICS BATCH SUITE                  
000400*=================================================================
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.     ORGAUDRP.                                        
000700 AUTHOR.         D KOSINSKI.                                      
000800 INSTALLATION.   CORPORATE HR SYSTEMS - MIDWEST DATA CENTER.      
000900 DATE-WRITTEN.   MARCH 1987.                                      
001000 DATE-COMPILED.                                                   
001100 SECURITY.       PERSONNEL-CONFIDENTIAL - INTERNAL USE ONLY.      
001200                                                                  
001300*-----------------------------------------------------------------
001400* CHANGE LOG                                                      
001500*-----------------------------------------------------------------
001600* DATE       BY   REQUEST/TICKET   DESCRIPTION                    
001700* ---------- ---- ---------------- -----------------------------  
001800* 03/12/1987 DLK  HR-0041          ORIGINAL PROGRAM.  READS THE   
001900*                                  STAFFING ROSTER AND FLAGS PAY  
002000*                                  BAND AND SPAN-OF-CONTROL ISSUES
002100* 08/04/1987 DLK  HR-0058          ADDED CYCLE CHECK ON MANAGER   
002200*                                  CHAIN AFTER REORG DATA PROBLEM.
002300* 01/22/1988 RMT  HR-0102          TIGHTENED CSV FIELD COUNT EDIT 
002400*                                  AFTER BAD FEED FROM PAYROLL.   
002500* 11/09/1989 RMT  HR-0166          OVERPAID/UNDERPAID BAND WIDENED
002600*                                  FROM 15/40 PCT TO 20/50 PCT.   
002700* 06/14/1991 JFW  HR-0210          REPORTING LINE MAX RAISED FROM 
002800*                                  3 TO 4 LEVELS PER COMMITTEE    
002900* 02/27/1992 JFW  HR-0233          ROUNDING ON AVG SUB SALARY NOW 
003000*                                  ROUND HALF-UP TO MATCH PAYROLL.
003100* 09/03/1993 KHB  HR-0278          DUP EMP-ID CHECK REWRITTEN     
003200*                                  -- OLD LOGIC MISSED LAST RECORD
003300* 04/18/1994 KHB  HR-0301          BLANK LINES IN FEED NOW SKIPPED
003400*                                  INSTEAD OF ABORTING THE RUN.   
003500* 10/30/1995 DLK  HR-0339          HEALTHY-ORG MESSAGE ADDED WHEN 
003600*                                  NO ISSUES ARE FOUND.           
003700* 05/09/1997 PAS  HR-0388          MONEY DISPLAY NOW COMMA-EDITED 
003800*                                  ON ALL THREE REPORT SECTIONS.  
003900* 12/01/1998 PAS  HR-0415          Y2K: RUN-DATE EXPANDED TO A 4- 
004000*                                  DIGIT CENTURY ON THE BANNER.   
004100* 07/19/1999 KHB  HR-0427          TRAILING EMPTY MANAGER-ID FIELD
004200*                                  ON THE CEO ROW NO LONGER TRIPS 
004300*                                  THE FIELD-COUNT EDIT.          
004400* 03/14/2000 PAS  HR-0452          Y2K FOLLOW-UP -- RUN-DATE FIELD
004500*                                  RE-CHECKED AGAINST THE CENTURY 
004600*                                  ROLLOVER.  NO FURTHER CHANGE TO
004700*                                  THE EDIT ITSELF WAS NEEDED.    
004800* 02/08/2001 MTV  HR-0479          SPAN-OF-CONTROL LIMIT AND PAY  
004900*                                  BAND RATIOS MOVED OUT OF LINE  
005000*                                  AND INTO WS-AUDIT-CONSTANTS SO 
005100*                                  HR POLICY CHANGES NO LONGER    
005200*                                  REQUIRE HUNTING THROUGH LOGIC. 
005300* 11/19/2003 MTV  HR-0511          RECOMPILED UNDER REVISED SHOP  
005400*                                  STANDARDS, NO LOGIC CHANGE.    
005500*-----------------------------------------------------------------
005600                                                                  
005700 ENVIRONMENT DIVISION.                                            
005800 CONFIGURATION SECTION.                                           
005900 SOURCE-COMPUTER.   IBM-370.                                      
006000 OBJECT-COMPUTER.   IBM-370.                                      
006100 SPECIAL-NAMES.                                                   
006200     C01 IS TOP-OF-FORM                                           
006300     CLASS W010-DIGIT-CLASS  IS "0" THRU "9"                      
006400     UPSI-0 ON  STATUS IS W010-TRACE-SW-ON                        
006500            OFF STATUS IS W010-TRACE-SW-OFF.                      
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT EMP-CSV-FILE  ASSIGN TO "EMPCSV"                      
007000            ORGANIZATION  IS LINE SEQUENTIAL                      
007100            FILE STATUS   IS FS-EMP-CSV-FILE.                     
007200                                                                  
007300 DATA DIVISION.                                                   
007400 FILE SECTION.                                                    
007500*-----------------------------------------------------------------
007600* EMP-CSV-FILE -- ONE ROSTER LINE PER RECORD, AS EXPORTED OUT OF  
007700* THE PERSONNEL SYSTEM.  THE HEADING LINE AND ANY BLANK LINES ARE 
007800* SKIPPED BY THE 110000 PARAGRAPHS BELOW -- EVERYTHING ELSE IS    
007900* COMMA-DELIMITED AND RUNS THROUGH THE FULL EDIT CHAIN.           
008000*-----------------------------------------------------------------
008100 FD  EMP-CSV-FILE.                                                
008200 01  EMP-CSV-LINE-REC          PIC X(200).                        
008300                                                                  
008400 WORKING-STORAGE SECTION.                                         
008500 77  FS-EMP-CSV-FILE               PIC X(02) VALUE "00".          
008600                                                                  
008700*-----------------------------------------------------------------
008800* RUN CONSTANTS -- PAY BAND RATIOS AND SPAN-OF-CONTROL LIMIT.     
008900*-----------------------------------------------------------------
009000 01  WS-AUDIT-CONSTANTS.                                          
009100     03  WS-CTE-ZERO            PIC 9(01) COMP VALUE 0.           
009200     03  WS-CTE-ONE             PIC 9(01) COMP VALUE 1.           
009300     03  WS-MIN-SALARY-RATIO    PIC 9(01)V9(02) VALUE 1.20.       
009400     03  WS-MAX-SALARY-RATIO    PIC 9(01)V9(02) VALUE 1.50.       
009500     03  WS-MAX-REPORT-LEVELS   PIC 9(04) COMP  VALUE 4.          
009600     03  FILLER                 PIC X(10).                        
009700                                                                  
009800*-----------------------------------------------------------------
009900* TABLE LIMITS -- PAIRED MAX-LIM / CAP-CNT PER TABLE.  THIS IS THE
010000* SAME SHAPE THIS SHOP HAS USED FOR YEARS ON EVERY VARIABLE-LENGTH
010100* TABLE -- A HARD CEILING ALONGSIDE A RUNNING COUNT, SO A TABLE   
010200* THAT FILLS UP ALWAYS GETS A CLEAN ABORT MESSAGE NAMING THE LIMIT
010300* THAT WAS HIT, INSTEAD OF AN UNCHECKED SUBSCRIPT RUNNING PAST THE
010400* END OF THE TABLE AND TAKING THE WHOLE JOB DOWN WITH IT.         
010500*-----------------------------------------------------------------
010600 01  WS-TABLE-LIMITS.                                             
010700     03  WS-EMP-MAX-LIM         PIC 9(04) COMP VALUE 9999.        
010800     03  WS-EMP-CAP-CNT         PIC 9(04) COMP VALUE ZEROES.      
010900     03  WS-MGR-MAX-LIM         PIC 9(04) COMP VALUE 9999.        
011000     03  WS-MGR-CAP-CNT         PIC 9(04) COMP VALUE ZEROES.      
011100     03  WS-SAL-ISS-MAX-LIM     PIC 9(04) COMP VALUE 9999.        
011200     03  WS-SAL-ISS-CAP-CNT     PIC 9(04) COMP VALUE ZEROES.      
011300     03  WS-RL-ISS-MAX-LIM      PIC 9(04) COMP VALUE 9999.        
011400     03  WS-RL-ISS-CAP-CNT      PIC 9(04) COMP VALUE ZEROES.      
011500     03  FILLER                 PIC X(10).                        
011600                                                                  
011700*-----------------------------------------------------------------
011800* RUN SWITCHES.  EACH IS A SINGLE-CHARACTER FIELD WITH ITS OWN    
011900* 88-LEVEL CONDITION NAME, SHOP STANDARD FOR ANY SWITCH TESTED    
012000* MORE THAN ONCE IN THE PROCEDURE DIVISION.                       
012100*-----------------------------------------------------------------
012200 01  WS-RUN-SWITCHES.                                             
012300     03  WS-EOF-CSV-SW          PIC X(01) VALUE "N".              
012400         88  EOF-CSV-FILE                 VALUE "Y".              
012500     03  WS-SALARY-VALID-SW     PIC X(01) VALUE "Y".              
012600         88  SALARY-IS-VALID              VALUE "Y".              
012700     03  WS-REPORT-HAS-ISSUE-SW PIC X(01) VALUE "N".              
012800         88  REPORT-HAS-ISSUES            VALUE "Y".              
012900     03  WS-EMP-FOUND-SW        PIC X(01) VALUE "N".              
013000         88  EMPLOYEE-WAS-FOUND           VALUE "Y".              
013100     03  WS-MGR-FOUND-SW        PIC X(01) VALUE "N".              
013200         88  MANAGER-STAT-FOUND           VALUE "Y".              
013300     03  FILLER                 PIC X(10).                        
013400                                                                  
013500*-----------------------------------------------------------------
013600* WORK COUNTERS -- ALL SUBSCRIPTS/ACCUMULATORS KEPT IN COMP PER   
013700* STANDARDS (SEE MEMO FROM DATA ADMINISTRATION, JAN 1988).        
013800*-----------------------------------------------------------------
013900 01  WS-WORK-COUNTERS.                                            
014000     03  WS-LINE-NUMBER         PIC 9(06) COMP VALUE ZEROES.      
014100     03  WS-COMMA-COUNT         PIC 9(03) COMP VALUE ZEROES.      
014200     03  WS-CEO-COUNT           PIC 9(04) COMP VALUE ZEROES.      
014300     03  WS-WALK-LEVEL-CNT      PIC 9(04) COMP VALUE ZEROES.      
014400     03  WS-WALK-STEP-CNT       PIC 9(04) COMP VALUE ZEROES.      
014500     03  WS-DOT-COUNT           PIC 9(02) COMP VALUE ZEROES.      
014600     03  WS-DOT-POSITION        PIC 9(02) COMP VALUE ZEROES.      
014700     03  WS-SCAN-SUB            PIC 9(03) COMP VALUE ZEROES.      
014800     03  WS-SALARY-TEXT-LEN     PIC 9(02) COMP VALUE ZEROES.      
014900     03  WS-PRINT-COUNT         PIC 9(04) COMP VALUE ZEROES.      
015000     03  FILLER                 PIC X(10).                        
015100                                                                  
015200 77  WS-FILTER-KIND              PIC X(01) VALUE SPACE.           
015300                                                                  
015400*-----------------------------------------------------------------
015500* MANAGER-ROW WORK AREA -- HOLDS THE MANAGER'S OWN ID, NAME, AND  
015600* SALARY WHILE 320000 DECIDES WHETHER TO EMIT A SALARY-ISSUE ROW  
015700* FOR THIS MANAGER.  CLEARED AND REFILLED ON EVERY PASS OF THE    
015800* MANAGER-STATS TABLE, NEVER CARRIED OVER FROM ONE MANAGER TO THE 
015900* NEXT.                                                           
016000*-----------------------------------------------------------------
016100 77  WS-SI-KIND-WORK             PIC X(01) VALUE SPACE.           
016200 01  WS-MGR-ROW-ID               PIC X(10) VALUE SPACES.          
016300 01  WS-MGR-ROW-NAME             PIC X(41) VALUE SPACES.          
016400 01  WS-MGR-ROW-SALARY         PIC S9(09)V99 COMP-3 VALUE ZEROES. 
016500                                                                  
016600*-----------------------------------------------------------------
016700* ABORT-RUN WORK AREA.  SET BY EACH EDIT BEFORE GO TO 900000-     
016800* ABORT-RUN SO THE OPERATOR SEES A PLAIN-ENGLISH REASON FOR THE   
016900* STOP RATHER THAN JUST A DUMP.                                   
017000*-----------------------------------------------------------------
017100 01  WS-ABORT-MESSAGE           PIC X(132) VALUE SPACES.          
017200 01  WS-ABORT-MSG-PARTS  REDEFINES WS-ABORT-MESSAGE.              
017300     03  WS-ABORT-TAG           PIC X(16).                        
017400     03  WS-ABORT-REASON        PIC X(116).                       
017500                                                                  
017600*-----------------------------------------------------------------
017700* GENERIC TRIM WORK AREA -- SHARED BY EVERY SPLIT-FIELD TRIM CALL 
017800* IN 150000 BELOW.  NO FUNCTION TRIM EXISTS ON THIS COMPILER, SO  
017900* WE SCAN BY HAND FOR THE FIRST AND LAST NON-SPACE CHARACTER AND  
018000* LET 181000 DO THE ACTUAL WORK.                                  
018100*-----------------------------------------------------------------
018200 01  WS-TRIM-WORK               PIC X(64) VALUE SPACES.           
018300 01  WS-TRIM-WORK-CHARS REDEFINES WS-TRIM-WORK.                   
018400     03  WS-TRIM-CHAR           OCCURS 64 TIMES PIC X(01).        
018500 01  WS-TRIM-RESULT             PIC X(64) VALUE SPACES.           
018600 77  WS-TRIM-START-POS          PIC 9(02) COMP VALUE ZEROES.      
018700 77  WS-TRIM-END-POS            PIC 9(02) COMP VALUE ZEROES.      
018800 77  WS-TRIM-LENGTH             PIC 9(02) COMP VALUE ZEROES.      
018900                                                                  
019000*-----------------------------------------------------------------
019100* CSV SPLIT WORK AREA -- ONE LINE SPLIT INTO ITS FIVE RAW FIELDS, 
019200* BEFORE ANY TRIMMING HAS BEEN DONE.  SIZED WIDE ENOUGH TO HOLD   
019300* A FIELD LONGER THAN THE LAYOUT EXPECTS WITHOUT TRUNCATING IT,   
019400* SO A BAD LENGTH SHOWS UP AS A VALIDATION FAILURE RATHER THAN    
019500* SILENT DATA LOSS.                                               
019600*-----------------------------------------------------------------
019700 01  WS-CSV-WORK-AREA.                                            
019800     03  WS-CSV-LINE            PIC X(200) VALUE SPACES.          
019900     03  WS-SPLIT-FIELD-1       PIC X(64)  VALUE SPACES.          
020000     03  WS-SPLIT-FIELD-2       PIC X(64)  VALUE SPACES.          
020100     03  WS-SPLIT-FIELD-3       PIC X(64)  VALUE SPACES.          
020200     03  WS-SPLIT-FIELD-4       PIC X(64)  VALUE SPACES.          
020300     03  WS-SPLIT-FIELD-5       PIC X(64)  VALUE SPACES.          
020400     03  FILLER                 PIC X(10).                        
020500                                                                  
020600*-----------------------------------------------------------------
020700* TRIMMED FIELDS FOR THE LINE CURRENTLY BEING EDITED.  EVERYTHING 
020800* HERE HAS ALREADY BEEN THROUGH 181000-TRIM-GENERIC AND IS READY  
020900* TO VALIDATE AND LOAD INTO THE EMPLOYEE TABLE.                   
021000*-----------------------------------------------------------------
021100 01  WS-TRIMMED-FIELDS.                                           
021200     03  WS-T-EMP-ID            PIC X(10)  VALUE SPACES.          
021300     03  WS-T-FIRST-NAME        PIC X(20)  VALUE SPACES.          
021400     03  WS-T-LAST-NAME         PIC X(20)  VALUE SPACES.          
021500     03  WS-T-SALARY-TEXT       PIC X(15)  VALUE SPACES.          
021600     03  WS-T-MANAGER-ID        PIC X(10)  VALUE SPACES.          
021700     03  FILLER                 PIC X(10).                        
021800                                                                  
021900 01  WS-T-SALARY-CHAR-VIEW REDEFINES WS-T-SALARY-TEXT.            
022000     03  WS-SALARY-CHAR         OCCURS 15 TIMES PIC X(01).        
022100                                                                  
022200 01  WS-SALARY-INT-TEXT         PIC X(10)  VALUE SPACES.          
022300 01  WS-SALARY-DEC-TEXT         PIC X(02)  VALUE "00".            
022400 01  WS-SALARY-INT-NUM          PIC 9(09) COMP-3 VALUE ZEROES.    
022500 01  WS-SALARY-DEC-NUM          PIC 9(02) COMP-3 VALUE ZEROES.    
022600 01  WS-PARSED-SALARY           PIC S9(09)V99 COMP-3 VALUE ZEROES.
022700                                                                  
022800*-----------------------------------------------------------------
022900* RUN DATE FOR THE REPORT BANNER, ACCEPTED FROM THE SYSTEM DATE   
023000* IN MAIN-PARAGRAPH AND EDITED HERE WITH SLASHES FOR PRINTING.    
023100*-----------------------------------------------------------------
023200 01  WS-RUN-DATE                PIC 9(08) VALUE ZEROES.           
023300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                     
023400     03  WS-RUN-DATE-CCYY       PIC 9(04).                        
023500     03  WS-RUN-DATE-MM         PIC 9(02).                        
023600     03  WS-RUN-DATE-DD         PIC 9(02).                        
023700 77  WS-RUN-DATE-EDIT           PIC 9999/99/99 VALUE ZEROES.      
023800                                                                  
023900*-----------------------------------------------------------------
024000* EMPLOYEE-RECORD TABLE -- THE FULL ROSTER, ONE ENTRY PER CSV ROW,
024100* IN FILE ORDER.  SIZED FROM WS-EMP-CAP-CNT ABOVE.  EVERY OTHER   
024200* TABLE AND EVERY SEARCH IN THIS PROGRAM IS BUILT ON TOP OF THIS  
024300* ONE, SO ITS SHAPE IS THE MOST IMPORTANT ONE IN THE PROGRAM.     
024400*-----------------------------------------------------------------
024500 01  WS-EMPLOYEE-TABLE.                                           
024600     03  WS-EMPLOYEE  OCCURS 1 TO 9999 TIMES                      
024700                      DEPENDING ON WS-EMP-CAP-CNT                 
024800                      INDEXED    BY IDX-EMPLOYEE                  
024900                                    IDX-EMP-OUTER                 
025000                                    IDX-EMP-INNER                 
025100                                    IDX-EMP-LOOKUP                
025200                                    IDX-EMP-WALK.                 
025300         05  WS-EMP-ID          PIC X(10).                        
025400         05  WS-EMP-FIRST-NAME  PIC X(20).                        
025500         05  WS-EMP-LAST-NAME   PIC X(20).                        
025600         05  WS-EMP-SALARY      PIC S9(09)V99 COMP-3.             
025700         05  WS-EMP-MANAGER-ID  PIC X(10).                        
025800         05  WS-EMP-CEO-SW      PIC X(01) VALUE SPACE.            
025900             88  WS-EMP-IS-CEO             VALUE "Y".             
026000         05  FILLER             PIC X(09).                        
026100                                                                  
026200*-----------------------------------------------------------------
026300* MANAGER-STATS TABLE -- ONE ENTRY PER MANAGER THAT HAS AT LEAST  
026400* ONE DIRECT SUBORDINATE.  BUILT BY 310000, CONSUMED BY 320000.   
026500* THIS IS THE SAME GROUP-AND-SUMMARIZE SHAPE THIS SHOP HAS RELIED 
026600* ON FOR EVERY HEADCOUNT ROLL-UP SINCE THE OLD BATCH REPORTING    
026700* DAYS -- ONE PASS TO BUILD THE GROUPS, A SECOND PASS TO COMPUTE  
026800* AND FLAG ON TOP OF THEM.                                        
026900*-----------------------------------------------------------------
027000 01  WS-MANAGER-STATS-TABLE.                                      
027100     03  WS-MANAGER-STAT  OCCURS 1 TO 9999 TIMES                  
027200                          DEPENDING ON WS-MGR-CAP-CNT             
027300                          INDEXED    BY IDX-MGR-STAT              
027400                                        IDX-MGR-SEARCH.           
027500         05  MS-MANAGER-ID      PIC X(10).                        
027600         05  MS-SUB-COUNT       PIC 9(04) COMP VALUE ZEROES.      
027700         05  MS-SUB-SALARY-SUM  PIC S9(11)V99 COMP-3 VALUE ZEROES.
027800         05  MS-AVG-SALARY      PIC S9(09)V99 COMP-3 VALUE ZEROES.
027900         05  MS-MIN-EXPECTED    PIC S9(09)V99 COMP-3 VALUE ZEROES.
028000         05  MS-MAX-EXPECTED    PIC S9(09)V99 COMP-3 VALUE ZEROES.
028100         05  FILLER             PIC X(09).                        
028200                                                                  
028300*-----------------------------------------------------------------
028400* SALARY-ISSUE TABLE -- ONE ENTRY PER FLAGGED MANAGER.  SI-KIND OF
028500* 'U' (UNDERPAID) OR 'O' (OVERPAID) SELECTS THE REPORT SECTION THE
028600* ROW PRINTS UNDER -- THE TABLE ITSELF IS NOT SPLIT IN TWO, ONLY  
028700* THE REPORT IS.                                                  
028800*-----------------------------------------------------------------
028900 01  WS-SALARY-ISSUE-TABLE.                                       
029000     03  WS-SALARY-ISSUE  OCCURS 1 TO 9999 TIMES                  
029100                          DEPENDING ON WS-SAL-ISS-CAP-CNT         
029200                          INDEXED    BY IDX-SAL-ISSUE.            
029300         05  SI-MANAGER-ID      PIC X(10).                        
029400         05  SI-MANAGER-NAME    PIC X(41).                        
029500         05  SI-MANAGER-SALARY  PIC S9(09)V99 COMP-3.             
029600         05  SI-AVG-SUB-SALARY  PIC S9(09)V99 COMP-3.             
029700         05  SI-DIFFERENCE      PIC S9(09)V99 COMP-3.             
029800         05  SI-KIND            PIC X(01).                        
029900         05  FILLER             PIC X(09).                        
030000                                                                  
030100*-----------------------------------------------------------------
030200* REPORTING-LINE-ISSUE TABLE -- ONE ENTRY PER EMPLOYEE WHOSE CHAIN
030300* TO THE CEO IS LONGER THAN WS-MAX-REPORT-LEVELS.  FILLED BY THE  
030400* 400000 SERIES AND READ BACK BY THE LONG-REPORTING-LINES SECTION 
030500* OF THE REPORT.                                                  
030600*-----------------------------------------------------------------
030700 01  WS-RL-ISSUE-TABLE.                                           
030800     03  WS-RL-ISSUE      OCCURS 1 TO 9999 TIMES                  
030900                          DEPENDING ON WS-RL-ISS-CAP-CNT          
031000                          INDEXED    BY IDX-RL-ISSUE.             
031100         05  RL-EMP-ID          PIC X(10).                        
031200         05  RL-EMP-NAME        PIC X(41).                        
031300         05  RL-LEVELS          PIC 9(04) COMP.                   
031400         05  RL-EXCESS          PIC 9(04) COMP.                   
031500         05  FILLER             PIC X(09).                        
031600                                                                  
031700*-----------------------------------------------------------------
031800* CYCLE-WALK WORK AREA -- VISITED LIST FOR ONE MANAGER-CHAIN WALK,
031900* REBUILT FROM SCRATCH AT THE START OF EVERY EMPLOYEE'S WALK IN   
032000* 270000 BELOW.  SIZED TO THE SAME LIMIT AS THE ROSTER ITSELF     
032100* SINCE A CHAIN CAN IN THEORY TOUCH EVERY EMPLOYEE ON IT.         
032200*-----------------------------------------------------------------
032300 01  WS-VISITED-TABLE.                                            
032400     03  WS-VISITED-ID    OCCURS 9999 TIMES INDEXED BY IDX-VISITED
032500                          PIC X(10) VALUE SPACES.                 
032600 77  WS-WALK-CURRENT-ID         PIC X(10) VALUE SPACES.           
032700                                                                  
032800*-----------------------------------------------------------------
032900* REPORT WORK FIELDS AND EDITED MONEY PICTURES.  THE DOLLAR SIGN  
033000* AND COMMA EDITING WAS ADDED BACK IN HR-0388 (SEE CHANGE LOG)    
033100* AFTER HR COMPLAINED THE EARLIER REPORT PRINTED RAW UNEDITED     
033200* NUMBERS.                                                        
033300*-----------------------------------------------------------------
033400 01  WS-FULLNAME-WORK           PIC X(41) VALUE SPACES.           
033500 77  WS-MONEY-EDIT              PIC $$$,$$$,$$9.99 VALUE ZEROES.  
033600 77  WS-LEVELS-EDIT             PIC ZZZ9 VALUE ZEROES.            
033700 77  WS-EXCESS-EDIT             PIC ZZZ9 VALUE ZEROES.            
033800                                                                  
033900*-----------------------------------------------------------------
034000* FIXED REPORT TEXT LINES -- ONE RULE OF EQUAL SIGNS FOR THE TOP  
034100* AND BOTTOM OF THE REPORT, ONE RULE OF DASHES UNDER EACH SECTION 
034200* HEADING.                                                        
034300*-----------------------------------------------------------------
034400 01  WS-RULE-LINE                PIC X(80) VALUE ALL "=".         
034500 01  WS-DASH-LINE                PIC X(80) VALUE ALL "-".         
034600                                                                  
034700 PROCEDURE DIVISION.                                              
034800 DECLARATIVES.                                                    
034900 EMP-CSV-FILE-HANDLER SECTION.                                    
035000     USE AFTER ERROR PROCEDURE ON EMP-CSV-FILE.                   
035100 EMP-CSV-STATUS-CHECK.                                            
035200     STRING "UNABLE TO OPEN OR READ THE EMPLOYEE CSV FILE, "      
035300            "STATUS " FS-EMP-CSV-FILE                             
035400            DELIMITED BY SIZE INTO WS-ABORT-MESSAGE               
035500     GO TO 900000-ABORT-RUN.                                      
035600 END DECLARATIVES.                                                
035700                                                                  
035800*=================================================================
035900* MAIN-PARAGRAPH -- READ THE ROSTER, VALIDATE IT, ANALYZE PAY AND 
036000* SPAN-OF-CONTROL, THEN PRINT THE AUDIT REPORT.  EACH STEP RUNS   
036100* TO COMPLETION BEFORE THE NEXT ONE STARTS -- THE PAY AND SPAN-   
036200* OF-CONTROL ANALYSIS NEVER RUNS AGAINST A CHART THAT HAS NOT     
036300* FULLY PASSED THE STRUCTURAL CHECKS FIRST.                       
036400*=================================================================
036500 MAIN-PARAGRAPH.                                                  
036600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                        
036700     MOVE WS-RUN-DATE          TO WS-RUN-DATE-EDIT                
036800                                                                  
036900     PERFORM 100000-BEGIN-READ-EMPLOYEE-CSV                       
037000        THRU 100000-END-READ-EMPLOYEE-CSV                         
037100                                                                  
037200     PERFORM 200000-BEGIN-VALIDATE-ORGANIZATION                   
037300        THRU 200000-END-VALIDATE-ORGANIZATION                     
037400                                                                  
037500     PERFORM 300000-BEGIN-ANALYZE-SALARIES                        
037600        THRU 300000-END-ANALYZE-SALARIES                          
037700                                                                  
037800     PERFORM 400000-BEGIN-ANALYZE-REPORTING-LINES                 
037900        THRU 400000-END-ANALYZE-REPORTING-LINES                   
038000                                                                  
038100     PERFORM 500000-BEGIN-PRINT-REPORT                            
038200        THRU 500000-END-PRINT-REPORT                              
038300                                                                  
038400     STOP RUN.                                                    
038500                                                                  
038600*=================================================================
038700* 100000 SERIES -- LOAD THE STAFFING ROSTER.  OPENS THE ROSTER    
038800* FEED FROM PERSONNEL, SKIPS THE COLUMN-HEADING LINE AND ANY      
038900* BLANK LINES A CARELESS EXPORT LEAVES BEHIND, EDITS AND SPLITS   
039000* EVERY REMAINING LINE ON THE COMMA, AND LOADS WS-EMPLOYEE-TABLE  
039100* IN THE SAME ORDER THE ROWS ARRIVED ON THE FEED.  A BAD LINE     
039200* STOPS THE WHOLE RUN COLD -- THERE IS NO PARTIAL-LOAD OPTION,    
039300* SINCE A HALF-LOADED ROSTER WOULD JUST PRODUCE A WRONG REPORT.   
039400*=================================================================
039500 100000-BEGIN-READ-EMPLOYEE-CSV.                                  
039600     OPEN INPUT EMP-CSV-FILE                                      
039700                                                                  
039800     PERFORM 110000-BEGIN-READ-CSV-LOOP                           
039900        THRU 110000-END-READ-CSV-LOOP                             
040000       UNTIL EOF-CSV-FILE                                         
040100                                                                  
040200     CLOSE EMP-CSV-FILE                                           
040300                                                                  
040400     IF WS-EMP-CAP-CNT = WS-CTE-ZERO                              
040500         STRING "EMPLOYEE CSV FILE HAD NO DATA ROWS TO LOAD"      
040600                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
040700         GO TO 900000-ABORT-RUN                                   
040800     END-IF.                                                      
040900 100000-END-READ-EMPLOYEE-CSV.                                    
041000     EXIT.                                                        
041100                                                                  
041200*-----------------------------------------------------------------
041300* ONE PASS OF THE READ LOOP -- ONE INPUT LINE PER PASS.  THE LINE 
041400* NUMBER IS COUNTED HERE, BEFORE ANY EDITING, SO THAT AN ABORT    
041500* MESSAGE LOWER DOWN CAN ALWAYS POINT AT THE RIGHT ROW ON THE     
041600* FEED FOR WHOEVER HAS TO GO FIX IT.                              
041700*-----------------------------------------------------------------
041800 110000-BEGIN-READ-CSV-LOOP.                                      
041900     READ EMP-CSV-FILE                                            
042000         AT END                                                   
042100             SET EOF-CSV-FILE TO TRUE                             
042200         NOT AT END                                               
042300             ADD WS-CTE-ONE TO WS-LINE-NUMBER                     
042400             MOVE EMP-CSV-LINE-REC TO WS-CSV-LINE                 
042500             PERFORM 120000-BEGIN-EDIT-CSV-LINE                   
042600                THRU 120000-END-EDIT-CSV-LINE                     
042700     END-READ.                                                    
042800 110000-END-READ-CSV-LOOP.                                        
042900     EXIT.                                                        
043000                                                                  
043100*-----------------------------------------------------------------
043200* LINE 1 IS THE COLUMN-HEADING LINE -- SKIP IT.  A BLANK LINE IS  
043300* ALSO SKIPPED RATHER THAN TREATED AS AN ERROR, SINCE THE EXPORT  
043400* FROM PERSONNEL HAS BEEN KNOWN TO LEAVE A STRAY BLANK ROW AT THE 
043500* BOTTOM OF THE FILE.  EVERY OTHER LINE RUNS THROUGH THE FULL     
043600* FIELD-COUNT EDIT, SPLIT, TRIM, VALIDATE, AND LOAD SEQUENCE.     
043700*-----------------------------------------------------------------
043800 120000-BEGIN-EDIT-CSV-LINE.                                      
043900*       SKIP THE HEADER ROW -- IT IS NOT A REAL EMPLOYEE.         
044000     IF WS-LINE-NUMBER = WS-CTE-ONE                               
044100         NEXT SENTENCE                                            
044200     ELSE                                                         
044300         IF WS-CSV-LINE = SPACES                                  
044400             NEXT SENTENCE                                        
044500         ELSE                                                     
044600             PERFORM 130000-BEGIN-CHECK-FIELD-COUNT               
044700                THRU 130000-END-CHECK-FIELD-COUNT                 
044800             PERFORM 140000-BEGIN-SPLIT-CSV-LINE                  
044900                THRU 140000-END-SPLIT-CSV-LINE                    
045000             PERFORM 150000-BEGIN-TRIM-AND-VALIDATE               
045100                THRU 150000-END-TRIM-AND-VALIDATE                 
045200             PERFORM 160000-BEGIN-LOAD-EMPLOYEE-ROW               
045300                THRU 160000-END-LOAD-EMPLOYEE-ROW                 
045400         END-IF                                                   
045500     END-IF.                                                      
045600 120000-END-EDIT-CSV-LINE.                                        
045700     EXIT.                                                        
045800                                                                  
045900*-----------------------------------------------------------------
046000* EVERY ROSTER LINE MUST CARRY EXACTLY FIVE COMMA-SEPARATED       
046100* FIELDS -- EMPLOYEE ID, FIRST NAME, LAST NAME, SALARY, AND       
046200* MANAGER ID -- SO WE COUNT COMMAS RATHER THAN COUNT FIELDS.      
046300* FOUR COMMAS ALWAYS MEANS FIVE FIELDS, EVEN WHEN THE LAST ONE    
046400* COMES THROUGH EMPTY, AS IT DOES ON THE CEO'S ROW.               
046500*-----------------------------------------------------------------
046600 130000-BEGIN-CHECK-FIELD-COUNT.                                  
046700     MOVE ZEROES TO WS-COMMA-COUNT                                
046800     INSPECT WS-CSV-LINE TALLYING WS-COMMA-COUNT                  
046900             FOR ALL ","                                          
047000     IF WS-COMMA-COUNT NOT = 4                                    
047100         STRING "CSV LINE " WS-LINE-NUMBER                        
047200                " DOES NOT HAVE EXACTLY 5 FIELDS"                 
047300                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
047400         GO TO 900000-ABORT-RUN                                   
047500     END-IF.                                                      
047600 130000-END-CHECK-FIELD-COUNT.                                    
047700     EXIT.                                                        
047800                                                                  
047900*-----------------------------------------------------------------
048000* SPLIT ON COMMA.  UNSTRING PRESERVES AN EMPTY TRAILING SEGMENT SO
048100* A BLANK MANAGER-ID -- THE CEO ROW -- COMES THROUGH AS SPACES    
048200* RATHER THAN GETTING SWALLOWED OR SHIFTING THE OTHER FIELDS      
048300* OVER BY ONE.  THE WORK FIELDS ARE CLEARED FIRST SO A SHORT      
048400* LINE FROM A PRIOR PASS NEVER BLEEDS INTO THIS ONE.              
048500*-----------------------------------------------------------------
048600 140000-BEGIN-SPLIT-CSV-LINE.                                     
048700     MOVE SPACES TO WS-SPLIT-FIELD-1 WS-SPLIT-FIELD-2             
048800                     WS-SPLIT-FIELD-3 WS-SPLIT-FIELD-4            
048900                     WS-SPLIT-FIELD-5                             
049000     UNSTRING WS-CSV-LINE DELIMITED BY ","                        
049100         INTO WS-SPLIT-FIELD-1                                    
049200              WS-SPLIT-FIELD-2                                    
049300              WS-SPLIT-FIELD-3                                    
049400              WS-SPLIT-FIELD-4                                    
049500              WS-SPLIT-FIELD-5                                    
049600     END-UNSTRING.                                                
049700 140000-END-SPLIT-CSV-LINE.                                       
049800     EXIT.                                                        
049900                                                                  
050000*-----------------------------------------------------------------
050100* STRIP THE LEADING AND TRAILING SPACES A FIXED-WIDTH EXPORT PADS 
050200* ONTO EVERY FIELD, THEN MAKE SURE WHAT IS LEFT IS ACTUALLY       
050300* USABLE -- EMPLOYEE ID, FIRST NAME, AND LAST NAME MAY NOT COME   
050400* UP BLANK, AND THE SALARY TEXT HAS TO PARSE AS A NON-NEGATIVE    
050500* AMOUNT.  ANY ONE OF THESE FAILING MEANS THE FEED ITSELF IS BAD, 
050600* NOT SOMETHING THIS PROGRAM CAN GUESS AROUND, SO THE RUN ABORTS. 
050700*-----------------------------------------------------------------
050800 150000-BEGIN-TRIM-AND-VALIDATE.                                  
050900*       FIELD 1 -- EMPLOYEE ID.                                   
051000     MOVE WS-SPLIT-FIELD-1(1:10)  TO WS-TRIM-WORK(1:10)           
051100     MOVE SPACES TO WS-TRIM-WORK(11:54)                           
051200     PERFORM 181000-TRIM-GENERIC THRU 181000-TRIM-GENERIC-EXIT    
051300     MOVE WS-TRIM-RESULT(1:10)   TO WS-T-EMP-ID                   
051400                                                                  
051500*       FIELD 2 -- FIRST NAME.                                    
051600     MOVE WS-SPLIT-FIELD-2(1:20)  TO WS-TRIM-WORK(1:20)           
051700     MOVE SPACES TO WS-TRIM-WORK(21:44)                           
051800     PERFORM 181000-TRIM-GENERIC THRU 181000-TRIM-GENERIC-EXIT    
051900     MOVE WS-TRIM-RESULT(1:20)   TO WS-T-FIRST-NAME               
052000                                                                  
052100*       FIELD 3 -- LAST NAME.                                     
052200     MOVE WS-SPLIT-FIELD-3(1:20)  TO WS-TRIM-WORK(1:20)           
052300     MOVE SPACES TO WS-TRIM-WORK(21:44)                           
052400     PERFORM 181000-TRIM-GENERIC THRU 181000-TRIM-GENERIC-EXIT    
052500     MOVE WS-TRIM-RESULT(1:20)   TO WS-T-LAST-NAME                
052600                                                                  
052700*       FIELD 4 -- SALARY TEXT.  LENGTH IS KEPT FOR 176000 BELOW  
052800*       SINCE THE SALARY SCAN NEEDS TO KNOW WHERE THE TEXT ENDS.  
052900     MOVE WS-SPLIT-FIELD-4(1:15)  TO WS-TRIM-WORK(1:15)           
053000     MOVE SPACES TO WS-TRIM-WORK(16:49)                           
053100     PERFORM 181000-TRIM-GENERIC THRU 181000-TRIM-GENERIC-EXIT    
053200     MOVE WS-TRIM-RESULT(1:15)   TO WS-T-SALARY-TEXT              
053300     MOVE WS-TRIM-LENGTH          TO WS-SALARY-TEXT-LEN           
053400                                                                  
053500*       FIELD 5 -- MANAGER ID.  BLANK IS VALID HERE -- MEANS THIS 
053600*       ROW IS THE CEO, AND IS HANDLED DOWN IN 160000.            
053700     MOVE WS-SPLIT-FIELD-5(1:10)  TO WS-TRIM-WORK(1:10)           
053800     MOVE SPACES TO WS-TRIM-WORK(11:54)                           
053900     PERFORM 181000-TRIM-GENERIC THRU 181000-TRIM-GENERIC-EXIT    
054000     MOVE WS-TRIM-RESULT(1:10)   TO WS-T-MANAGER-ID               
054100                                                                  
054200*       REQUIRED FIELDS -- A BLANK ANY ONE ABORTS THE RUN.        
054300     IF WS-T-EMP-ID = SPACES                                      
054400         STRING "CSV LINE " WS-LINE-NUMBER                        
054500                " HAS A BLANK EMPLOYEE ID"                        
054600                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
054700         GO TO 900000-ABORT-RUN                                   
054800     END-IF                                                       
054900                                                                  
055000     IF WS-T-FIRST-NAME = SPACES                                  
055100         STRING "CSV LINE " WS-LINE-NUMBER                        
055200                " HAS A BLANK FIRST NAME"                         
055300                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
055400         GO TO 900000-ABORT-RUN                                   
055500     END-IF                                                       
055600                                                                  
055700     IF WS-T-LAST-NAME = SPACES                                   
055800         STRING "CSV LINE " WS-LINE-NUMBER                        
055900                " HAS A BLANK LAST NAME"                          
056000                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
056100         GO TO 900000-ABORT-RUN                                   
056200     END-IF                                                       
056300                                                                  
056400     PERFORM 176000-BEGIN-PARSE-SALARY-TEXT                       
056500        THRU 176000-END-PARSE-SALARY-TEXT                         
056600                                                                  
056700     IF NOT SALARY-IS-VALID                                       
056800         STRING "CSV LINE " WS-LINE-NUMBER                        
056900                " HAS A SALARY THAT IS NOT A VALID"               
057000                " NON-NEGATIVE AMOUNT"                            
057100                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
057200         GO TO 900000-ABORT-RUN                                   
057300     END-IF.                                                      
057400 150000-END-TRIM-AND-VALIDATE.                                    
057500     EXIT.                                                        
057600                                                                  
057700*-----------------------------------------------------------------
057800* LOAD THE VALIDATED FIELDS INTO THE NEXT EMPLOYEE TABLE ROW.     
057900* THE CEO FLAG IS SET HERE, ONCE, RATHER THAN TESTED OVER AND     
058000* OVER LATER ON -- A BLANK MANAGER ID ON A VALIDATED ROW MEANS    
058100* THIS IS THE TOP OF THE CHART.                                   
058200*-----------------------------------------------------------------
058300 160000-BEGIN-LOAD-EMPLOYEE-ROW.                                  
058400     IF WS-EMP-CAP-CNT = WS-EMP-MAX-LIM                           
058500         STRING "EMPLOYEE ROSTER EXCEEDS " WS-EMP-MAX-LIM         
058600                " ROWS -- INCREASE WS-EMP-MAX-LIM"                
058700                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
058800         GO TO 900000-ABORT-RUN                                   
058900     END-IF                                                       
059000                                                                  
059100     ADD WS-CTE-ONE TO WS-EMP-CAP-CNT                             
059200     SET IDX-EMPLOYEE TO WS-EMP-CAP-CNT                           
059300                                                                  
059400     MOVE WS-T-EMP-ID          TO WS-EMP-ID(IDX-EMPLOYEE)         
059500     MOVE WS-T-FIRST-NAME      TO WS-EMP-FIRST-NAME(IDX-EMPLOYEE) 
059600     MOVE WS-T-LAST-NAME       TO WS-EMP-LAST-NAME(IDX-EMPLOYEE)  
059700     MOVE WS-PARSED-SALARY     TO WS-EMP-SALARY(IDX-EMPLOYEE)     
059800     MOVE WS-T-MANAGER-ID      TO WS-EMP-MANAGER-ID(IDX-EMPLOYEE) 
059900                                                                  
060000     IF WS-T-MANAGER-ID = SPACES                                  
060100         SET WS-EMP-IS-CEO(IDX-EMPLOYEE) TO TRUE                  
060200     ELSE                                                         
060300         MOVE SPACE TO WS-EMP-CEO-SW(IDX-EMPLOYEE)                
060400     END-IF.                                                      
060500 160000-END-LOAD-EMPLOYEE-ROW.                                    
060600     EXIT.                                                        
060700                                                                  
060800*=================================================================
060900* 176000 -- HAND-ROLLED SALARY PARSE.  THIS COMPILER HAS NO       
061000* FUNCTION NUMVAL, SO THE SALARY TEXT IS SCANNED ONE CHARACTER AT 
061100* A TIME LOOKING FOR DIGITS AND AT MOST ONE DECIMAL POINT.  TWO   
061200* DECIMAL POINTS, OR ANY CHARACTER THAT IS NEITHER A DIGIT NOR A  
061300* DOT, FAILS THE SALARY AND SENDS THE LINE TO 900000-ABORT-RUN.   
061400*=================================================================
061500 176000-BEGIN-PARSE-SALARY-TEXT.                                  
061600*       START CLEAN -- VALID UNTIL PROVEN OTHERWISE BY THE SCAN.  
061700     SET SALARY-IS-VALID TO TRUE                                  
061800     MOVE ZEROES TO WS-DOT-COUNT WS-DOT-POSITION                  
061900     MOVE ZEROES TO WS-SALARY-INT-NUM WS-SALARY-DEC-NUM           
062000     MOVE "00"  TO WS-SALARY-DEC-TEXT                             
062100     MOVE SPACES TO WS-SALARY-INT-TEXT                            
062200                                                                  
062300     IF WS-SALARY-TEXT-LEN = ZEROES                               
062400         MOVE "N" TO WS-SALARY-VALID-SW                           
062500     ELSE                                                         
062600         MOVE WS-CTE-ONE TO WS-SCAN-SUB                           
062700         PERFORM 176100-BEGIN-SCAN-ONE-SALARY-CHAR                
062800            THRU 176100-END-SCAN-ONE-SALARY-CHAR                  
062900           UNTIL WS-SCAN-SUB > WS-SALARY-TEXT-LEN                 
063000         IF WS-DOT-COUNT > WS-CTE-ONE                             
063100             MOVE "N" TO WS-SALARY-VALID-SW                       
063200         END-IF                                                   
063300     END-IF.                                                      
063400                                                                  
063500     IF SALARY-IS-VALID                                           
063600         PERFORM 177000-BEGIN-SPLIT-SALARY-PARTS                  
063700            THRU 177000-END-SPLIT-SALARY-PARTS                    
063800     END-IF.                                                      
063900 176000-END-PARSE-SALARY-TEXT.                                    
064000     EXIT.                                                        
064100                                                                  
064200*-----------------------------------------------------------------
064300* ONE CHARACTER OF THE SALARY TEXT -- CALLED OUT-OF-LINE ONCE PER 
064400* POSITION, WS-SCAN-SUB ADVANCED AT THE BOTTOM OF THE PARAGRAPH SO
064500* THE CALLER ABOVE CAN JUST PERFORM THIS UNTIL THE TEXT RUNS OUT. 
064600* ONLY THE FIRST DOT FOUND SETS WS-DOT-POSITION -- A SECOND ONE   
064700* STILL BUMPS THE COUNT SO THE CALLER CAN CATCH IT AS INVALID.    
064800*-----------------------------------------------------------------
064900 176100-BEGIN-SCAN-ONE-SALARY-CHAR.                               
065000     EVALUATE TRUE                                                
065100         WHEN WS-SALARY-CHAR(WS-SCAN-SUB) = "."                   
065200             ADD WS-CTE-ONE TO WS-DOT-COUNT                       
065300             IF WS-DOT-POSITION = ZEROES                          
065400                 MOVE WS-SCAN-SUB TO WS-DOT-POSITION              
065500             END-IF                                               
065600         WHEN WS-SALARY-CHAR(WS-SCAN-SUB) W010-DIGIT-CLASS        
065700             CONTINUE                                             
065800         WHEN OTHER                                               
065900             MOVE "N" TO WS-SALARY-VALID-SW                       
066000     END-EVALUATE                                                 
066100     ADD WS-CTE-ONE TO WS-SCAN-SUB.                               
066200 176100-END-SCAN-ONE-SALARY-CHAR.                                 
066300     EXIT.                                                        
066400                                                                  
066500*-----------------------------------------------------------------
066600* SEPARATE THE WHOLE-DOLLAR TEXT FROM THE CENTS TEXT AND CONVERT  
066700* BOTH TO NUMERIC, THEN COMBINE INTO THE PACKED SALARY FIELD.  A  
066800* SALARY WITH NO DECIMAL POINT AT ALL IS TREATED AS WHOLE DOLLARS.
066900* ONE DIGIT AFTER THE POINT IS TREATED AS TENTHS OF A DOLLAR AND  
067000* PADDED OUT TO TWO CENTS DIGITS; MORE THAN TWO DIGITS AFTER THE  
067100* POINT IS NOT A VALID AMOUNT ON THIS FEED.                       
067200*-----------------------------------------------------------------
067300 177000-BEGIN-SPLIT-SALARY-PARTS.                                 
067400*       NO DECIMAL POINT AT ALL -- THE WHOLE TEXT IS DOLLARS.     
067500     IF WS-DOT-POSITION = ZEROES                                  
067600         MOVE WS-T-SALARY-TEXT(1:WS-SALARY-TEXT-LEN)              
067700                                   TO WS-SALARY-INT-TEXT          
067800         MOVE "00"                TO WS-SALARY-DEC-TEXT           
067900     ELSE                                                         
068000*       POINT IS THE FIRST CHARACTER -- NO DIGITS BEFORE IT.      
068100         IF WS-DOT-POSITION = WS-CTE-ONE                          
068200             MOVE "0"             TO WS-SALARY-INT-TEXT           
068300         ELSE                                                     
068400             MOVE WS-T-SALARY-TEXT(1:WS-DOT-POSITION - 1)         
068500                                   TO WS-SALARY-INT-TEXT          
068600         END-IF                                                   
068700         COMPUTE WS-SCAN-SUB =                                    
068800             WS-SALARY-TEXT-LEN - WS-DOT-POSITION                 
068900*       HOW MANY DIGITS SIT AFTER THE POINT DECIDES THE CENTS.    
069000         EVALUATE WS-SCAN-SUB                                     
069100             WHEN 0                                               
069200                 MOVE "00" TO WS-SALARY-DEC-TEXT                  
069300             WHEN 1                                               
069400                 MOVE WS-T-SALARY-TEXT                            
069500                      (WS-DOT-POSITION + 1:1)                     
069600                                   TO WS-SALARY-DEC-TEXT(1:1)     
069700                 MOVE "0"         TO WS-SALARY-DEC-TEXT(2:1)      
069800             WHEN 2                                               
069900                 MOVE WS-T-SALARY-TEXT                            
070000                      (WS-DOT-POSITION + 1:2)                     
070100                                   TO WS-SALARY-DEC-TEXT          
070200             WHEN OTHER                                           
070300                 MOVE "N" TO WS-SALARY-VALID-SW                   
070400         END-EVALUATE                                             
070500     END-IF.                                                      
070600                                                                  
070700*       ONLY CONVERT TO NUMERIC ONCE BOTH PARTS HAVE PASSED.      
070800     IF SALARY-IS-VALID                                           
070900         MOVE WS-SALARY-INT-TEXT  TO WS-SALARY-INT-NUM            
071000         MOVE WS-SALARY-DEC-TEXT  TO WS-SALARY-DEC-NUM            
071100         COMPUTE WS-PARSED-SALARY ROUNDED =                       
071200             WS-SALARY-INT-NUM + (WS-SALARY-DEC-NUM / 100)        
071300     END-IF.                                                      
071400 177000-END-SPLIT-SALARY-PARTS.                                   
071500     EXIT.                                                        
071600                                                                  
071700*=================================================================
071800* 181000 -- GENERIC LEFT/RIGHT SPACE TRIM, SHARED BY EVERY ONE OF 
071900* THE FIVE SPLIT FIELDS ABOVE SO THE TRIM LOGIC ONLY LIVES IN ONE 
072000* PLACE.  MOVE THE FIELD INTO WS-TRIM-WORK, WITH TRAILING SPACE   
072100* FILL OUT TO ALL 64 BYTES, BEFORE CALLING THIS.  A FIELD THAT IS 
072200* ALL SPACES COMES BACK WITH WS-TRIM-LENGTH OF ZERO.              
072300*=================================================================
072400 181000-TRIM-GENERIC.                                             
072500     MOVE SPACES TO WS-TRIM-RESULT                                
072600     MOVE ZEROES TO WS-TRIM-START-POS WS-TRIM-END-POS             
072700     MOVE ZEROES TO WS-TRIM-LENGTH                                
072800                                                                  
072900*       SCAN FORWARD PAST ANY LEADING SPACES.                     
073000     MOVE 1 TO WS-TRIM-START-POS                                  
073100     PERFORM 181100-BEGIN-STEP-START-POS                          
073200        THRU 181100-END-STEP-START-POS                            
073300       UNTIL WS-TRIM-START-POS > 64                               
073400          OR WS-TRIM-CHAR(WS-TRIM-START-POS) NOT = SPACE          
073500                                                                  
073600*       SCAN BACKWARD PAST ANY TRAILING SPACES.                   
073700     MOVE 64 TO WS-TRIM-END-POS                                   
073800     PERFORM 181200-BEGIN-STEP-END-POS                            
073900        THRU 181200-END-STEP-END-POS                              
074000       UNTIL WS-TRIM-END-POS < 1                                  
074100          OR WS-TRIM-CHAR(WS-TRIM-END-POS) NOT = SPACE            
074200                                                                  
074300     IF WS-TRIM-START-POS > WS-TRIM-END-POS                       
074400         MOVE ZEROES TO WS-TRIM-LENGTH                            
074500     ELSE                                                         
074600         COMPUTE WS-TRIM-LENGTH =                                 
074700             WS-TRIM-END-POS - WS-TRIM-START-POS + 1              
074800         MOVE WS-TRIM-WORK(WS-TRIM-START-POS:WS-TRIM-LENGTH)      
074900                                   TO WS-TRIM-RESULT              
075000     END-IF.                                                      
075100 181000-TRIM-GENERIC-EXIT.                                        
075200     EXIT.                                                        
075300                                                                  
075400*-----------------------------------------------------------------
075500* STEP THE LEADING-SPACE SCAN ONE POSITION TO THE RIGHT.  SPLIT   
075600* OUT AS ITS OWN PARAGRAPH ONLY SO THE PERFORM...UNTIL ABOVE READS
075700* CLEANLY AGAINST THE MATCHING TRAILING-SPACE SCAN BELOW.         
075800*-----------------------------------------------------------------
075900 181100-BEGIN-STEP-START-POS.                                     
076000     ADD WS-CTE-ONE TO WS-TRIM-START-POS.                         
076100 181100-END-STEP-START-POS.                                       
076200     EXIT.                                                        
076300                                                                  
076400*-----------------------------------------------------------------
076500* STEP THE TRAILING-SPACE SCAN ONE POSITION TO THE LEFT.  RUNS    
076600* FROM THE END OF THE 64-BYTE WORK AREA BACKWARD UNTIL IT HITS A  
076700* NON-SPACE CHARACTER OR FALLS OFF THE FRONT OF THE FIELD.        
076800*-----------------------------------------------------------------
076900 181200-BEGIN-STEP-END-POS.                                       
077000     SUBTRACT WS-CTE-ONE FROM WS-TRIM-END-POS.                    
077100 181200-END-STEP-END-POS.                                         
077200     EXIT.                                                        
077300                                                                  
077400*=================================================================
077500* 200000 SERIES -- CHECK THE CHART ITSELF BEFORE TRUSTING ANY OF  
077600* ITS NUMBERS.  A ROSTER CAN LOAD CLEANLY AND STILL DESCRIBE A    
077700* CHART THAT DOES NOT MAKE SENSE -- TWO PEOPLE SHARING AN ID, NO  
077800* CEO OR TOO MANY CEOS, A MANAGER WHO IS NOT ON THE ROSTER, OR A  
077900* CHAIN OF COMMAND THAT LOOPS BACK ON ITSELF.  THE RUN ABORTS ON  
078000* THE FIRST ONE OF THESE IT FINDS, BEFORE EVER COMPUTING A PAY    
078100* OR SPAN-OF-CONTROL FIGURE OFF A CHART THAT CANNOT BE TRUSTED.   
078200*=================================================================
078300 200000-BEGIN-VALIDATE-ORGANIZATION.                              
078400     PERFORM 210000-BEGIN-CHECK-DUPLICATE-IDS                     
078500        THRU 210000-END-CHECK-DUPLICATE-IDS                       
078600                                                                  
078700     PERFORM 220000-BEGIN-CHECK-ONE-CEO                           
078800        THRU 220000-END-CHECK-ONE-CEO                             
078900                                                                  
079000     PERFORM 230000-BEGIN-CHECK-DANGLING-MANAGERS                 
079100        THRU 230000-END-CHECK-DANGLING-MANAGERS                   
079200                                                                  
079300     PERFORM 240000-BEGIN-CHECK-CYCLES                            
079400        THRU 240000-END-CHECK-CYCLES.                             
079500 200000-END-VALIDATE-ORGANIZATION.                                
079600     EXIT.                                                        
079700                                                                  
079800*-----------------------------------------------------------------
079900* NO TWO EMPLOYEES MAY SHARE THE SAME EMPLOYEE ID -- EVERY OTHER  
080000* TABLE IN THIS PROGRAM IS KEYED OFF OF THAT ID, SO A DUPLICATE   
080100* WOULD SILENTLY MERGE TWO PEOPLE'S PAY AND REPORTING-LINE        
080200* FIGURES TOGETHER.  HAND-WRITTEN NESTED SEQUENTIAL SCAN, SINCE   
080300* THE ROSTER ARRIVES IN WHATEVER ORDER PERSONNEL EXPORTED IT AND  
080400* IS NOT SORTED BY EMPLOYEE ID.                                   
080500*-----------------------------------------------------------------
080600 210000-BEGIN-CHECK-DUPLICATE-IDS.                                
080700     SET IDX-EMP-OUTER TO 1                                       
080800     PERFORM 211000-BEGIN-SCAN-ONE-OUTER-ROW                      
080900        THRU 211000-END-SCAN-ONE-OUTER-ROW                        
081000       UNTIL IDX-EMP-OUTER >= WS-EMP-CAP-CNT.                     
081100 210000-END-CHECK-DUPLICATE-IDS.                                  
081200     EXIT.                                                        
081300                                                                  
081400*-----------------------------------------------------------------
081500* OUTER LEG OF THE DUPLICATE-ID SCAN -- COMPARES ONE ROW AGAINST  
081600* EVERY ROW BELOW IT, THEN ADVANCES TO THE NEXT ROW.  ONLY ROWS   
081700* BELOW THE CURRENT ONE ARE CHECKED, SINCE THE ROWS ABOVE WERE    
081800* ALREADY COMPARED AGAINST THIS ONE ON AN EARLIER PASS.           
081900*-----------------------------------------------------------------
082000 211000-BEGIN-SCAN-ONE-OUTER-ROW.                                 
082100     SET IDX-EMP-INNER TO IDX-EMP-OUTER                           
082200     SET IDX-EMP-INNER UP BY 1                                    
082300     PERFORM 212000-BEGIN-COMPARE-ONE-INNER-ROW                   
082400        THRU 212000-END-COMPARE-ONE-INNER-ROW                     
082500       UNTIL IDX-EMP-INNER > WS-EMP-CAP-CNT                       
082600     SET IDX-EMP-OUTER UP BY 1.                                   
082700 211000-END-SCAN-ONE-OUTER-ROW.                                   
082800     EXIT.                                                        
082900                                                                  
083000*-----------------------------------------------------------------
083100* INNER LEG -- ONE ID-TO-ID COMPARE, THEN ADVANCE.  A MATCH GOES  
083200* STRAIGHT TO 900000-ABORT-RUN WITH BOTH THE OFFENDING ID AND A   
083300* MESSAGE NAMING IT, SO WHOEVER FIXES THE FEED DOES NOT HAVE TO   
083400* GO HUNTING THROUGH THE WHOLE ROSTER FOR IT.                     
083500*-----------------------------------------------------------------
083600 212000-BEGIN-COMPARE-ONE-INNER-ROW.                              
083700     IF WS-EMP-ID(IDX-EMP-OUTER) = WS-EMP-ID(IDX-EMP-INNER)       
083800         STRING "DUPLICATE EMPLOYEE ID "                          
083900                WS-EMP-ID(IDX-EMP-OUTER)                          
084000                " FOUND IN THE ROSTER"                            
084100                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
084200         GO TO 900000-ABORT-RUN                                   
084300     END-IF                                                       
084400     SET IDX-EMP-INNER UP BY 1.                                   
084500 212000-END-COMPARE-ONE-INNER-ROW.                                
084600     EXIT.                                                        
084700                                                                  
084800*-----------------------------------------------------------------
084900* THE TOP OF THE CHART IS WHOEVER HAS NO MANAGER ID AT ALL.  THERE
085000* HAD BETTER BE EXACTLY ONE SUCH ROW -- ZERO MEANS THE CHART HAS  
085100* NO TOP, AND MORE THAN ONE MEANS TWO PEOPLE ARE BOTH CLAIMING TO 
085200* RUN THE SHOW, WHICH EVERY PARAGRAPH BELOW THIS ONE ASSUMES      
085300* CANNOT HAPPEN.                                                  
085400*-----------------------------------------------------------------
085500 220000-BEGIN-CHECK-ONE-CEO.                                      
085600     MOVE ZEROES TO WS-CEO-COUNT                                  
085700     SET IDX-EMPLOYEE TO 1                                        
085800     PERFORM 221000-BEGIN-COUNT-ONE-CEO-FLAG                      
085900        THRU 221000-END-COUNT-ONE-CEO-FLAG                        
086000       UNTIL IDX-EMPLOYEE > WS-EMP-CAP-CNT.                       
086100                                                                  
086200     IF WS-CEO-COUNT = ZEROES                                     
086300         MOVE "NO EMPLOYEE HAS A BLANK MANAGER ID -- NO CEO"      
086400                                   TO WS-ABORT-MESSAGE            
086500         GO TO 900000-ABORT-RUN                                   
086600     END-IF                                                       
086700                                                                  
086800     IF WS-CEO-COUNT > WS-CTE-ONE                                 
086900         STRING WS-CEO-COUNT                                      
087000                " EMPLOYEES HAVE A BLANK MANAGER ID --"           
087100                " ONLY ONE CEO IS ALLOWED"                        
087200                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
087300         GO TO 900000-ABORT-RUN                                   
087400     END-IF.                                                      
087500 220000-END-CHECK-ONE-CEO.                                        
087600     EXIT.                                                        
087700                                                                  
087800*-----------------------------------------------------------------
087900* ONE ROW OF THE CEO-FLAG COUNT, THEN ADVANCE.  WS-EMP-IS-CEO WAS 
088000* ALREADY SET BACK IN 160000 WHEN THE ROW WAS LOADED, SO THIS     
088100* PARAGRAPH HAS NOTHING LEFT TO DO BUT TALLY IT.                  
088200*-----------------------------------------------------------------
088300 221000-BEGIN-COUNT-ONE-CEO-FLAG.                                 
088400     IF WS-EMP-IS-CEO(IDX-EMPLOYEE)                               
088500         ADD WS-CTE-ONE TO WS-CEO-COUNT                           
088600     END-IF                                                       
088700     SET IDX-EMPLOYEE UP BY 1.                                    
088800 221000-END-COUNT-ONE-CEO-FLAG.                                   
088900     EXIT.                                                        
089000                                                                  
089100*-----------------------------------------------------------------
089200* EVERY NON-CEO ROW POINTS AT A MANAGER BY ID.  THAT ID HAD       
089300* BETTER BE SOMEBODY ELSE'S EMPLOYEE ID ON THIS SAME ROSTER -- A  
089400* MANAGER ID THAT DOES NOT RESOLVE MEANS THE FEED NAMED SOMEONE   
089500* WHO IS NOT THERE, USUALLY A TYPO OR A MANAGER WHO LEFT THE      
089600* COMPANY AND WAS NEVER BACKED OUT OF THE STAFFING SYSTEM.        
089700*-----------------------------------------------------------------
089800 230000-BEGIN-CHECK-DANGLING-MANAGERS.                            
089900     SET IDX-EMPLOYEE TO 1                                        
090000     PERFORM 231000-BEGIN-CHECK-ONE-MANAGER-REF                   
090100        THRU 231000-END-CHECK-ONE-MANAGER-REF                     
090200       UNTIL IDX-EMPLOYEE > WS-EMP-CAP-CNT.                       
090300 230000-END-CHECK-DANGLING-MANAGERS.                              
090400     EXIT.                                                        
090500                                                                  
090600*-----------------------------------------------------------------
090700* ONE EMPLOYEE'S MANAGER-ID RESOLVED AGAINST THE ROSTER, THEN     
090800* ADVANCE TO THE NEXT ROW.  THE CEO ROW IS SKIPPED HERE SINCE IT  
090900* HAS NO MANAGER-ID TO RESOLVE IN THE FIRST PLACE.                
091000*-----------------------------------------------------------------
091100 231000-BEGIN-CHECK-ONE-MANAGER-REF.                              
091200     IF NOT WS-EMP-IS-CEO(IDX-EMPLOYEE)                           
091300         PERFORM 250000-BEGIN-FIND-EMPLOYEE-BY-ID                 
091400            THRU 250000-END-FIND-EMPLOYEE-BY-ID                   
091500         IF NOT EMPLOYEE-WAS-FOUND                                
091600             STRING "EMPLOYEE " WS-EMP-ID(IDX-EMPLOYEE)           
091700                    " REPORTS TO MANAGER "                        
091800                    WS-EMP-MANAGER-ID(IDX-EMPLOYEE)               
091900                    " WHO DOES NOT EXIST"                         
092000                    DELIMITED BY SIZE INTO WS-ABORT-MESSAGE       
092100             GO TO 900000-ABORT-RUN                               
092200         END-IF                                                   
092300     END-IF                                                       
092400     SET IDX-EMPLOYEE UP BY 1.                                    
092500 231000-END-CHECK-ONE-MANAGER-REF.                                
092600     EXIT.                                                        
092700                                                                  
092800*-----------------------------------------------------------------
092900* HAND-WRITTEN SEQUENTIAL LOOKUP OF ONE EMPLOYEE BY ID.  CALLERS  
093000* SUPPLY THE SEARCH KEY IN WS-WALK-CURRENT-ID AND GET BACK        
093100* WS-EMP-FOUND-SW AND IDX-EMP-LOOKUP POSITIONED ON A HIT.  USED   
093200* BY THE DANGLING-MANAGER CHECK RIGHT BELOW, BY THE CYCLE WALK,   
093300* AND BY THE REPORTING-LINE COUNT FURTHER DOWN THE PROGRAM.       
093400*-----------------------------------------------------------------
093500 250000-BEGIN-FIND-EMPLOYEE-BY-ID.                                
093600     MOVE WS-EMP-MANAGER-ID(IDX-EMPLOYEE) TO WS-WALK-CURRENT-ID   
093700     PERFORM 260000-BEGIN-LOOKUP-BY-CURRENT-ID                    
093800        THRU 260000-END-LOOKUP-BY-CURRENT-ID.                     
093900 250000-END-FIND-EMPLOYEE-BY-ID.                                  
094000     EXIT.                                                        
094100                                                                  
094200*-----------------------------------------------------------------
094300* ONE-SHOT LOOKUP BY ID -- BROKEN OUT OF 250000 AS ITS OWN        
094400* PARAGRAPH SINCE THE CYCLE WALK AND THE REPORTING-LINE COUNT     
094500* FURTHER DOWN BOTH NEED TO CHASE A MANAGER CHAIN ONE LINK AT A   
094600* TIME AND SHARE THIS SAME SEARCH RATHER THAN EACH CARRYING ITS   
094700* OWN COPY OF IT.                                                 
094800*-----------------------------------------------------------------
094900 260000-BEGIN-LOOKUP-BY-CURRENT-ID.                               
095000     MOVE "N" TO WS-EMP-FOUND-SW                                  
095100     SET IDX-EMP-LOOKUP TO 1                                      
095200     SEARCH WS-EMPLOYEE VARYING IDX-EMP-LOOKUP                    
095300         AT END                                                   
095400             MOVE "N" TO WS-EMP-FOUND-SW                          
095500         WHEN WS-EMP-ID(IDX-EMP-LOOKUP) = WS-WALK-CURRENT-ID      
095600             MOVE "Y" TO WS-EMP-FOUND-SW                          
095700     END-SEARCH.                                                  
095800 260000-END-LOOKUP-BY-CURRENT-ID.                                 
095900     EXIT.                                                        
096000                                                                  
096100*-----------------------------------------------------------------
096200* WALK EVERY EMPLOYEE'S MANAGER CHAIN ALL THE WAY UP TO THE CEO.  
096300* IF THE SAME ID TURNS UP TWICE ON THE WAY UP BEFORE THE CEO IS   
096400* REACHED, SOMEBODY'S MANAGER CHAIN LOOPS BACK ON ITSELF -- A     
096500* REORG THAT LEFT TWO MANAGERS REPORTING TO EACH OTHER HAS        
096600* PRODUCED THIS BEFORE.  WS-WALK-STEP-CNT IS ALSO A BELT-AND-     
096700* SUSPENDERS SAFETY VALVE AGAINST AN INFINITE LOOP, SHOULD A      
096800* CYCLE EVER SLIP PAST THE VISITED-LIST CHECK ITSELF.             
096900*-----------------------------------------------------------------
097000 240000-BEGIN-CHECK-CYCLES.                                       
097100     SET IDX-EMP-WALK TO 1                                        
097200     PERFORM 241000-BEGIN-CHECK-ONE-CHAIN                         
097300        THRU 241000-END-CHECK-ONE-CHAIN                           
097400       UNTIL IDX-EMP-WALK > WS-EMP-CAP-CNT.                       
097500 240000-END-CHECK-CYCLES.                                         
097600     EXIT.                                                        
097700                                                                  
097800*-----------------------------------------------------------------
097900* ONE EMPLOYEE'S CHAIN WALKED FOR CYCLES, THEN ADVANCE.  THE CEO  
098000* IS SKIPPED, SINCE THE CEO IS THE END OF EVERY CHAIN AND HAS NO  
098100* CHAIN OF ITS OWN TO WALK.                                       
098200*-----------------------------------------------------------------
098300 241000-BEGIN-CHECK-ONE-CHAIN.                                    
098400     IF NOT WS-EMP-IS-CEO(IDX-EMP-WALK)                           
098500         PERFORM 270000-BEGIN-WALK-ONE-CHAIN                      
098600            THRU 270000-END-WALK-ONE-CHAIN                        
098700     END-IF                                                       
098800     SET IDX-EMP-WALK UP BY 1.                                    
098900 241000-END-CHECK-ONE-CHAIN.                                      
099000     EXIT.                                                        
099100                                                                  
099200*-----------------------------------------------------------------
099300* WALK ONE EMPLOYEE'S CHAIN, RECORDING EACH ID VISITED.  THE      
099400* EMPLOYEE'S OWN ID GOES INTO THE VISITED LIST FIRST, THEN THE    
099500* WALK MOVES UP ONE MANAGER AT A TIME UNTIL IT REACHES THE CEO.   
099600*-----------------------------------------------------------------
099700 270000-BEGIN-WALK-ONE-CHAIN.                                     
099800     MOVE ZEROES TO WS-WALK-STEP-CNT                              
099900     SET IDX-VISITED TO 1                                         
100000     MOVE WS-EMP-ID(IDX-EMP-WALK) TO WS-VISITED-ID(1)             
100100     MOVE WS-EMP-MANAGER-ID(IDX-EMP-WALK) TO WS-WALK-CURRENT-ID   
100200                                                                  
100300     PERFORM 260000-BEGIN-LOOKUP-BY-CURRENT-ID                    
100400        THRU 260000-END-LOOKUP-BY-CURRENT-ID                      
100500                                                                  
100600     PERFORM 271000-BEGIN-WALK-ONE-STEP                           
100700        THRU 271000-END-WALK-ONE-STEP                             
100800       UNTIL WS-EMP-IS-CEO(IDX-EMP-LOOKUP).                       
100900 270000-END-WALK-ONE-CHAIN.                                       
101000     EXIT.                                                        
101100                                                                  
101200*-----------------------------------------------------------------
101300* ONE STEP UP THE CHAIN -- CHECK THE SAFETY VALVE, CHECK THE      
101400* VISITED LIST, RECORD THE NEW ID, THEN LOOK UP ITS OWN MANAGER.  
101500* THE SAFETY VALVE TRIPS BEFORE THE VISITED LIST EVER WOULD,      
101600* SINCE THE ROSTER IS LIMITED TO WS-EMP-MAX-LIM ROWS AND NO       
101700* LEGITIMATE CHAIN COULD EVER RUN LONGER THAN THAT.               
101800*-----------------------------------------------------------------
101900 271000-BEGIN-WALK-ONE-STEP.                                      
102000*       BELT-AND-SUSPENDERS LIMIT -- 272000 BELOW CATCHES A TRUE  
102100     ADD WS-CTE-ONE TO WS-WALK-STEP-CNT                           
102200     IF WS-WALK-STEP-CNT > WS-EMP-MAX-LIM                         
102300         STRING "MANAGER CHAIN FOR " WS-EMP-ID(IDX-EMP-WALK)      
102400                " DID NOT REACH THE CEO -- CIRCULAR"              
102500                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
102600         GO TO 900000-ABORT-RUN                                   
102700     END-IF                                                       
102800                                                                  
102900*       CYCLE BEFORE THIS COUNT EVER GETS HIT ON A CLEAN CHART.   
103000     SET IDX-VISITED UP BY 1                                      
103100     SET IDX-EMP-OUTER TO 1                                       
103200     PERFORM 272000-BEGIN-CHECK-ONE-VISITED-ID                    
103300        THRU 272000-END-CHECK-ONE-VISITED-ID                      
103400       UNTIL IDX-EMP-OUTER >= IDX-VISITED                         
103500     MOVE WS-EMP-ID(IDX-EMP-LOOKUP) TO                            
103600                             WS-VISITED-ID(IDX-VISITED)           
103700                                                                  
103800*       MOVE ON TO THIS EMPLOYEE'S OWN MANAGER AND LOOK IT UP.    
103900     MOVE WS-EMP-MANAGER-ID(IDX-EMP-LOOKUP) TO                    
104000                             WS-WALK-CURRENT-ID                   
104100     PERFORM 260000-BEGIN-LOOKUP-BY-CURRENT-ID                    
104200        THRU 260000-END-LOOKUP-BY-CURRENT-ID.                     
104300 271000-END-WALK-ONE-STEP.                                        
104400     EXIT.                                                        
104500                                                                  
104600*-----------------------------------------------------------------
104700* ONE PRIOR-VISITED-ID COMPARE, THEN ADVANCE.  A HIT MEANS THE ID 
104800* CURRENTLY BEING LOOKED UP WAS ALREADY SEEN EARLIER ON THIS SAME 
104900* WALK -- THAT IS THE CYCLE, AND THE RUN ABORTS ON THE SPOT.      
105000*-----------------------------------------------------------------
105100 272000-BEGIN-CHECK-ONE-VISITED-ID.                               
105200     IF WS-VISITED-ID(IDX-EMP-OUTER) = WS-EMP-ID(IDX-EMP-LOOKUP)  
105300         STRING "MANAGER CHAIN FOR "                              
105400                WS-EMP-ID(IDX-EMP-WALK)                           
105500                " IS CIRCULAR AT "                                
105600                WS-EMP-ID(IDX-EMP-LOOKUP)                         
105700                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
105800         GO TO 900000-ABORT-RUN                                   
105900     END-IF                                                       
106000     SET IDX-EMP-OUTER UP BY 1.                                   
106100 272000-END-CHECK-ONE-VISITED-ID.                                 
106200     EXIT.                                                        
106300                                                                  
106400*=================================================================
106500* 300000 SERIES -- PAY BAND ANALYSIS.  ONCE THE CHART ITSELF HAS  
106600* PASSED EVERY STRUCTURAL CHECK ABOVE, THIS SERIES LOOKS AT WHAT  
106700* EACH MANAGER IS PAID AGAINST THE AVERAGE PAY OF THEIR OWN DIRECT
106800* REPORTS.  SAME TWO-PASS GROUP-THEN-SUMMARIZE SHAPE THIS SHOP    
106900* HAS LEANED ON FOR YEARS -- BUILD THE GROUP TABLE ON PASS ONE,   
107000* COMPUTE AND FLAG ON TOP OF IT ON PASS TWO.                      
107100*=================================================================
107200 300000-BEGIN-ANALYZE-SALARIES.                                   
107300     PERFORM 310000-BEGIN-BUILD-MANAGER-STATS                     
107400        THRU 310000-END-BUILD-MANAGER-STATS                       
107500                                                                  
107600     SET IDX-MGR-STAT TO 1                                        
107700     PERFORM 320000-BEGIN-FLAG-ONE-MANAGER                        
107800        THRU 320000-END-FLAG-ONE-MANAGER                          
107900       UNTIL IDX-MGR-STAT > WS-MGR-CAP-CNT.                       
108000 300000-END-ANALYZE-SALARIES.                                     
108100     EXIT.                                                        
108200                                                                  
108300*-----------------------------------------------------------------
108400* PASS ONE -- GROUP EVERY NON-CEO EMPLOYEE UNDER ITS MANAGER-ID,  
108500* ACCUMULATING A HEADCOUNT AND A SALARY TOTAL PER MANAGER, IN THE 
108600* ORDER THE MANAGER FIRST APPEARS IN THE ROSTER.  A MANAGER WITH  
108700* NO DIRECT REPORTS NEVER GETS A STATS ROW AT ALL, SO PASS TWO    
108800* BELOW NEVER HAS TO WORRY ABOUT A DIVIDE BY ZERO.                
108900*-----------------------------------------------------------------
109000 310000-BEGIN-BUILD-MANAGER-STATS.                                
109100     SET IDX-EMPLOYEE TO 1                                        
109200     PERFORM 311000-BEGIN-GROUP-ONE-EMPLOYEE                      
109300        THRU 311000-END-GROUP-ONE-EMPLOYEE                        
109400       UNTIL IDX-EMPLOYEE > WS-EMP-CAP-CNT.                       
109500 310000-END-BUILD-MANAGER-STATS.                                  
109600     EXIT.                                                        
109700                                                                  
109800*-----------------------------------------------------------------
109900* ONE EMPLOYEE FOLDED INTO ITS MANAGER'S STATS ROW, THEN ADVANCE. 
110000* THE CEO IS SKIPPED -- THE CEO HAS NO MANAGER TO BE GROUPED      
110100* UNDER, AND IS NEVER ITSELF ANALYZED FOR A PAY BAND ISSUE.       
110200*-----------------------------------------------------------------
110300 311000-BEGIN-GROUP-ONE-EMPLOYEE.                                 
110400     IF NOT WS-EMP-IS-CEO(IDX-EMPLOYEE)                           
110500         PERFORM 312000-BEGIN-FIND-MANAGER-STAT-ROW               
110600            THRU 312000-END-FIND-MANAGER-STAT-ROW                 
110700         IF NOT MANAGER-STAT-FOUND                                
110800             PERFORM 313000-BEGIN-ADD-MANAGER-STAT-ROW            
110900                THRU 313000-END-ADD-MANAGER-STAT-ROW              
111000         END-IF                                                   
111100         ADD WS-CTE-ONE TO MS-SUB-COUNT(IDX-MGR-SEARCH)           
111200         ADD WS-EMP-SALARY(IDX-EMPLOYEE)                          
111300           TO MS-SUB-SALARY-SUM(IDX-MGR-SEARCH)                   
111400     END-IF                                                       
111500     SET IDX-EMPLOYEE UP BY 1.                                    
111600 311000-END-GROUP-ONE-EMPLOYEE.                                   
111700     EXIT.                                                        
111800                                                                  
111900*-----------------------------------------------------------------
112000* HAND-WRITTEN SEQUENTIAL SEARCH OF THE STATS TABLE BY MANAGER-ID 
112100* -- THE TABLE IS BUILT IN FIRST-SEEN ORDER, NOT KEPT IN KEY      
112200* ORDER, SO SEARCH ALL WOULD NOT APPLY HERE.  POSITIONS           
112300* IDX-MGR-SEARCH ON A HIT FOR THE CALLER TO USE.                  
112400*-----------------------------------------------------------------
112500 312000-BEGIN-FIND-MANAGER-STAT-ROW.                              
112600     MOVE "N" TO WS-MGR-FOUND-SW                                  
112700     SET IDX-MGR-SEARCH TO 1                                      
112800     SEARCH WS-MANAGER-STAT VARYING IDX-MGR-SEARCH                
112900         AT END                                                   
113000             MOVE "N" TO WS-MGR-FOUND-SW                          
113100         WHEN MS-MANAGER-ID(IDX-MGR-SEARCH) =                     
113200                              WS-EMP-MANAGER-ID(IDX-EMPLOYEE)     
113300             MOVE "Y" TO WS-MGR-FOUND-SW                          
113400     END-SEARCH.                                                  
113500 312000-END-FIND-MANAGER-STAT-ROW.                                
113600     EXIT.                                                        
113700                                                                  
113800*-----------------------------------------------------------------
113900* NO STATS ROW YET FOR THIS MANAGER -- OPEN A NEW ONE AND ZERO    
114000* OUT ITS ACCUMULATORS BEFORE THE CALLER ADDS THIS EMPLOYEE INTO  
114100* THEM.                                                           
114200*-----------------------------------------------------------------
114300 313000-BEGIN-ADD-MANAGER-STAT-ROW.                               
114400     IF WS-MGR-CAP-CNT = WS-MGR-MAX-LIM                           
114500         STRING "MANAGER STATS TABLE EXCEEDS " WS-MGR-MAX-LIM     
114600                " ROWS -- INCREASE WS-MGR-MAX-LIM"                
114700                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
114800         GO TO 900000-ABORT-RUN                                   
114900     END-IF                                                       
115000                                                                  
115100     ADD WS-CTE-ONE TO WS-MGR-CAP-CNT                             
115200     SET IDX-MGR-SEARCH TO WS-MGR-CAP-CNT                         
115300     MOVE WS-EMP-MANAGER-ID(IDX-EMPLOYEE)                         
115400                      TO MS-MANAGER-ID(IDX-MGR-SEARCH)            
115500     MOVE ZEROES TO MS-SUB-COUNT(IDX-MGR-SEARCH)                  
115600                     MS-SUB-SALARY-SUM(IDX-MGR-SEARCH).           
115700 313000-END-ADD-MANAGER-STAT-ROW.                                 
115800     EXIT.                                                        
115900                                                                  
116000*-----------------------------------------------------------------
116100* PASS TWO -- A MANAGER'S OWN SALARY SHOULD SIT SOMEWHERE BETWEEN 
116200* 120 PERCENT AND 150 PERCENT OF THE AVERAGE SALARY OF THEIR OWN  
116300* DIRECT REPORTS -- THAT BAND IS CURRENT HR COMPENSATION POLICY,  
116400* NOT SOMETHING THIS PROGRAM DECIDED ON ITS OWN.  A MANAGER BELOW 
116500* THE BAND IS FLAGGED UNDERPAID (SI-KIND 'U'); ONE ABOVE IT IS    
116600* FLAGGED OVERPAID (SI-KIND 'O').  A MANAGER SITTING INSIDE THE   
116700* BAND IS WITHIN POLICY AND GETS NO ROW AT ALL ON THE REPORT.     
116800*-----------------------------------------------------------------
116900 320000-BEGIN-FLAG-ONE-MANAGER.                                   
117000*       AVERAGE SALARY OF THE MANAGERS DIRECT REPORTS, THEN THE   
117100*       BAND EDGES AROUND IT.                                     
117200     COMPUTE MS-AVG-SALARY(IDX-MGR-STAT) ROUNDED =                
117300         MS-SUB-SALARY-SUM(IDX-MGR-STAT) /                        
117400         MS-SUB-COUNT(IDX-MGR-STAT)                               
117500     COMPUTE MS-MIN-EXPECTED(IDX-MGR-STAT) ROUNDED =              
117600         MS-AVG-SALARY(IDX-MGR-STAT) * WS-MIN-SALARY-RATIO        
117700     COMPUTE MS-MAX-EXPECTED(IDX-MGR-STAT) ROUNDED =              
117800         MS-AVG-SALARY(IDX-MGR-STAT) * WS-MAX-SALARY-RATIO        
117900                                                                  
118000     PERFORM 300100-BEGIN-FIND-MANAGER-ROW                        
118100        THRU 300100-END-FIND-MANAGER-ROW                          
118200                                                                  
118300*       BELOW THE BAND -- UNDERPAID.                              
118400     IF WS-MGR-ROW-SALARY < MS-MIN-EXPECTED(IDX-MGR-STAT)         
118500         MOVE "U" TO WS-SI-KIND-WORK                              
118600         PERFORM 321000-BEGIN-EMIT-SALARY-ISSUE                   
118700            THRU 321000-END-EMIT-SALARY-ISSUE                     
118800     ELSE                                                         
118900*       ABOVE THE BAND -- OVERPAID.  INSIDE THE BAND FALLS        
119000*       THROUGH WITH NO ROW EMITTED AT ALL.                       
119100         IF WS-MGR-ROW-SALARY > MS-MAX-EXPECTED(IDX-MGR-STAT)     
119200             MOVE "O" TO WS-SI-KIND-WORK                          
119300             PERFORM 321000-BEGIN-EMIT-SALARY-ISSUE               
119400                THRU 321000-END-EMIT-SALARY-ISSUE                 
119500         END-IF                                                   
119600     END-IF                                                       
119700     SET IDX-MGR-STAT UP BY 1.                                    
119800 320000-END-FLAG-ONE-MANAGER.                                     
119900     EXIT.                                                        
120000                                                                  
120100*-----------------------------------------------------------------
120200* LOOK UP THE MANAGER'S OWN ROSTER ROW BY ID SO WE HAVE ITS NAME  
120300* AND SALARY ON HAND FOR THE POSSIBLE ISSUE ROW.  FIRST AND LAST  
120400* NAME ARE JOINED WITH A SINGLE SPACE HERE, NOT CONCATENATED      
120500* STRAIGHT ACROSS, SO A SHORT FIRST NAME DOES NOT LEAVE A RUN OF  
120600* BLANKS SITTING IN THE MIDDLE OF THE PRINTED NAME.               
120700*-----------------------------------------------------------------
120800 300100-BEGIN-FIND-MANAGER-ROW.                                   
120900     SET IDX-EMP-LOOKUP TO 1                                      
121000     SEARCH WS-EMPLOYEE VARYING IDX-EMP-LOOKUP                    
121100         AT END                                                   
121200             CONTINUE                                             
121300         WHEN WS-EMP-ID(IDX-EMP-LOOKUP) =                         
121400                              MS-MANAGER-ID(IDX-MGR-STAT)         
121500             MOVE WS-EMP-SALARY(IDX-EMP-LOOKUP)                   
121600                                   TO WS-MGR-ROW-SALARY           
121700             MOVE WS-EMP-ID(IDX-EMP-LOOKUP) TO WS-MGR-ROW-ID      
121800             STRING WS-EMP-FIRST-NAME(IDX-EMP-LOOKUP)             
121900                        DELIMITED BY SPACE                        
122000                    " " DELIMITED BY SIZE                         
122100                    WS-EMP-LAST-NAME(IDX-EMP-LOOKUP)              
122200                        DELIMITED BY SPACE                        
122300                    INTO WS-MGR-ROW-NAME                          
122400     END-SEARCH.                                                  
122500 300100-END-FIND-MANAGER-ROW.                                     
122600     EXIT.                                                        
122700                                                                  
122800*-----------------------------------------------------------------
122900* APPEND ONE FLAGGED-MANAGER ROW TO THE SALARY-ISSUE TABLE.  THE  
123000* DOLLAR DIFFERENCE FROM THE NEAREST BAND EDGE IS COMPUTED HERE,  
123100* ONCE, SO THE REPORT PARAGRAPHS FURTHER DOWN DO NOT HAVE TO CARE 
123200* WHETHER THE ROW IS AN UNDERPAID OR AN OVERPAID CASE.            
123300*-----------------------------------------------------------------
123400 321000-BEGIN-EMIT-SALARY-ISSUE.                                  
123500*       TABLE-FULL CHECK, SAME PATTERN AS EVERY OTHER VARIABLE-   
123600*       VARIABLE-LENGTH TABLE IN THIS PROGRAM.                    
123700     IF WS-SAL-ISS-CAP-CNT = WS-SAL-ISS-MAX-LIM                   
123800         STRING "SALARY ISSUE TABLE EXCEEDS " WS-SAL-ISS-MAX-LIM  
123900                " ROWS -- INCREASE WS-SAL-ISS-MAX-LIM"            
124000                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
124100         GO TO 900000-ABORT-RUN                                   
124200     END-IF                                                       
124300                                                                  
124400     ADD WS-CTE-ONE TO WS-SAL-ISS-CAP-CNT                         
124500     SET IDX-SAL-ISSUE TO WS-SAL-ISS-CAP-CNT                      
124600     MOVE WS-MGR-ROW-ID         TO SI-MANAGER-ID(IDX-SAL-ISSUE)   
124700     MOVE WS-MGR-ROW-NAME       TO SI-MANAGER-NAME(IDX-SAL-ISSUE) 
124800     MOVE WS-MGR-ROW-SALARY    TO SI-MANAGER-SALARY(IDX-SAL-ISSUE)
124900     MOVE MS-AVG-SALARY(IDX-MGR-STAT)                             
125000                               TO SI-AVG-SUB-SALARY(IDX-SAL-ISSUE)
125100     MOVE WS-SI-KIND-WORK       TO SI-KIND(IDX-SAL-ISSUE)         
125200*       DIFFERENCE FROM THE BAND EDGE THE MANAGER IS ON THE WRONG 
125300*       SIDE OF -- ALWAYS COMES OUT POSITIVE EITHER WAY.          
125400     IF WS-SI-KIND-WORK = "U"                                     
125500         COMPUTE SI-DIFFERENCE(IDX-SAL-ISSUE) =                   
125600             MS-MIN-EXPECTED(IDX-MGR-STAT) - WS-MGR-ROW-SALARY    
125700     ELSE                                                         
125800         COMPUTE SI-DIFFERENCE(IDX-SAL-ISSUE) =                   
125900             WS-MGR-ROW-SALARY - MS-MAX-EXPECTED(IDX-MGR-STAT)    
126000     END-IF.                                                      
126100 321000-END-EMIT-SALARY-ISSUE.                                    
126200     EXIT.                                                        
126300                                                                  
126400*=================================================================
126500* 400000 SERIES -- SPAN-OF-CONTROL CHECK.  AN EMPLOYEE'S REPORTING
126600* LINE IS THE COUNT OF MANAGERS STANDING BETWEEN THAT EMPLOYEE AND
126700* THE CEO, NOT COUNTING THE CEO.  TOO MANY LAYERS BETWEEN AN      
126800* EMPLOYEE AND THE TOP OF THE CHART IS A SPAN-OF-CONTROL PROBLEM  
126900* IN ITS OWN RIGHT, ENTIRELY SEPARATE FROM WHAT ANYBODY IS PAID --
127000* A CHAIN LONGER THAN WS-MAX-REPORT-LEVELS GETS FLAGGED HERE.     
127100*=================================================================
127200 400000-BEGIN-ANALYZE-REPORTING-LINES.                            
127300     SET IDX-EMPLOYEE TO 1                                        
127400     PERFORM 410000-BEGIN-CHECK-ONE-REPORTING-LINE                
127500        THRU 410000-END-CHECK-ONE-REPORTING-LINE                  
127600       UNTIL IDX-EMPLOYEE > WS-EMP-CAP-CNT.                       
127700 400000-END-ANALYZE-REPORTING-LINES.                              
127800     EXIT.                                                        
127900                                                                  
128000*-----------------------------------------------------------------
128100* ONE EMPLOYEE'S CHAIN WALKED AND COUNTED, THEN ADVANCE.  THE CEO 
128200* IS SKIPPED -- THE CEO HAS NO REPORTING LINE TO THE CEO, BEING   
128300* THE CEO.                                                        
128400*-----------------------------------------------------------------
128500 410000-BEGIN-CHECK-ONE-REPORTING-LINE.                           
128600     IF NOT WS-EMP-IS-CEO(IDX-EMPLOYEE)                           
128700         MOVE ZEROES TO WS-WALK-LEVEL-CNT                         
128800         MOVE WS-EMP-MANAGER-ID(IDX-EMPLOYEE)                     
128900                                   TO WS-WALK-CURRENT-ID          
129000         PERFORM 260000-BEGIN-LOOKUP-BY-CURRENT-ID                
129100            THRU 260000-END-LOOKUP-BY-CURRENT-ID                  
129200                                                                  
129300         PERFORM 411000-BEGIN-COUNT-ONE-LEVEL                     
129400            THRU 411000-END-COUNT-ONE-LEVEL                       
129500           UNTIL WS-EMP-IS-CEO(IDX-EMP-LOOKUP)                    
129600                                                                  
129700         IF WS-WALK-LEVEL-CNT > WS-MAX-REPORT-LEVELS              
129800             PERFORM 412000-BEGIN-EMIT-RL-ISSUE                   
129900                THRU 412000-END-EMIT-RL-ISSUE                     
130000         END-IF                                                   
130100     END-IF                                                       
130200     SET IDX-EMPLOYEE UP BY 1.                                    
130300 410000-END-CHECK-ONE-REPORTING-LINE.                             
130400     EXIT.                                                        
130500                                                                  
130600*-----------------------------------------------------------------
130700* ONE STEP UP THE CHAIN TOWARD THE CEO, COUNTING AS WE GO.  THE   
130800* CYCLE CHECK BACK IN THE 200000 SERIES ALREADY GUARANTEED THIS   
130900* WALK MUST REACH THE CEO, SO NO SAFETY-VALVE COUNTER IS NEEDED   
131000* HERE THE WAY ONE WAS NEEDED ON THE CYCLE WALK ITSELF.           
131100*-----------------------------------------------------------------
131200 411000-BEGIN-COUNT-ONE-LEVEL.                                    
131300     ADD WS-CTE-ONE TO WS-WALK-LEVEL-CNT                          
131400     MOVE WS-EMP-MANAGER-ID(IDX-EMP-LOOKUP) TO WS-WALK-CURRENT-ID 
131500     PERFORM 260000-BEGIN-LOOKUP-BY-CURRENT-ID                    
131600        THRU 260000-END-LOOKUP-BY-CURRENT-ID.                     
131700 411000-END-COUNT-ONE-LEVEL.                                      
131800     EXIT.                                                        
131900                                                                  
132000*-----------------------------------------------------------------
132100* APPEND ONE OVER-LIMIT EMPLOYEE TO THE RL-ISSUE TABLE.  THE      
132200* EXCESS LEVEL COUNT PRINTED LATER IS COMPUTED HERE, ONCE, AS THE 
132300* AMOUNT THE CHAIN RAN OVER THE CURRENT POLICY LIMIT.             
132400*-----------------------------------------------------------------
132500 412000-BEGIN-EMIT-RL-ISSUE.                                      
132600     IF WS-RL-ISS-CAP-CNT = WS-EMP-MAX-LIM                        
132700         STRING "REPORTING-LINE ISSUE TABLE EXCEEDS "             
132800                WS-EMP-MAX-LIM " ROWS"                            
132900                DELIMITED BY SIZE INTO WS-ABORT-MESSAGE           
133000         GO TO 900000-ABORT-RUN                                   
133100     END-IF                                                       
133200                                                                  
133300     ADD WS-CTE-ONE TO WS-RL-ISS-CAP-CNT                          
133400     SET IDX-RL-ISSUE TO WS-RL-ISS-CAP-CNT                        
133500     MOVE WS-EMP-ID(IDX-EMPLOYEE)   TO RL-EMP-ID(IDX-RL-ISSUE)    
133600     STRING WS-EMP-FIRST-NAME(IDX-EMPLOYEE)                       
133700                DELIMITED BY SPACE                                
133800            " " DELIMITED BY SIZE                                 
133900            WS-EMP-LAST-NAME(IDX-EMPLOYEE)                        
134000                DELIMITED BY SPACE                                
134100            INTO RL-EMP-NAME(IDX-RL-ISSUE)                        
134200     MOVE WS-WALK-LEVEL-CNT         TO RL-LEVELS(IDX-RL-ISSUE)    
134300     COMPUTE RL-EXCESS(IDX-RL-ISSUE) =                            
134400         WS-WALK-LEVEL-CNT - WS-MAX-REPORT-LEVELS.                
134500 412000-END-EMIT-RL-ISSUE.                                        
134600     EXIT.                                                        
134700                                                                  
134800*=================================================================
134900* 500000 SERIES -- PRINT THE AUDIT REPORT.  THE BANNER AT THE TOP 
135000* ALWAYS PRINTS, RUN AFTER RUN, WHETHER ANYTHING WAS FOUND OR NOT 
135100* -- HR WANTS A RUN DATE ON EVERY COPY THAT CROSSES THEIR DESK.   
135200* WHEN NEITHER THE SALARY-ISSUE TABLE NOR THE REPORTING-LINE-     
135300* ISSUE TABLE HOLDS A ROW, THE DETAIL SECTIONS AND FOOTER BELOW   
135400* ARE SKIPPED IN FAVOR OF ONE HEALTHY-ORG LINE -- NO SENSE        
135500* PRINTING THREE EMPTY SECTIONS JUST TO SAY NOTHING WAS WRONG.    
135600*=================================================================
135700 500000-BEGIN-PRINT-REPORT.                                       
135800     PERFORM 510000-BEGIN-PRINT-BANNER                            
135900        THRU 510000-END-PRINT-BANNER                              
136000                                                                  
136100     IF WS-SAL-ISS-CAP-CNT = ZEROES AND WS-RL-ISS-CAP-CNT = ZEROES
136200         DISPLAY "ORGANIZATION IS HEALTHY -- NO ISSUES FOUND"     
136300     ELSE                                                         
136400         SET REPORT-HAS-ISSUES TO TRUE                            
136500         PERFORM 520000-BEGIN-PRINT-UNDERPAID-SECTION             
136600            THRU 520000-END-PRINT-UNDERPAID-SECTION               
136700         PERFORM 530000-BEGIN-PRINT-OVERPAID-SECTION              
136800            THRU 530000-END-PRINT-OVERPAID-SECTION                
136900         PERFORM 540000-BEGIN-PRINT-REPORTING-LINE-SECTION        
137000            THRU 540000-END-PRINT-REPORTING-LINE-SECTION          
137100         PERFORM 550000-BEGIN-PRINT-FOOTER                        
137200            THRU 550000-END-PRINT-FOOTER                          
137300     END-IF.                                                      
137400 500000-END-PRINT-REPORT.                                         
137500     EXIT.                                                        
137600                                                                  
137700*-----------------------------------------------------------------
137800* BANNER -- RULE LINE, TITLE, RUN DATE, RULE LINE.  PRINTS EVERY  
137900* RUN, CLEAN OR NOT, SO THE RUN DATE IS ALWAYS ON THE FIRST PAGE  
138000* OF WHATEVER LANDS ON HR'S DESK.                                 
138100*-----------------------------------------------------------------
138200 510000-BEGIN-PRINT-BANNER.                                       
138300     DISPLAY WS-RULE-LINE                                         
138400     DISPLAY "ORGANIZATIONAL ANALYSIS REPORT"                     
138500     DISPLAY "RUN DATE: " WS-RUN-DATE-EDIT                        
138600     DISPLAY WS-RULE-LINE                                         
138700     DISPLAY SPACE.                                               
138800 510000-END-PRINT-BANNER.                                         
138900     EXIT.                                                        
139000                                                                  
139100*-----------------------------------------------------------------
139200* UNDERPAID-MANAGERS SECTION -- SI-KIND = 'U'.  THE FILTER KIND   
139300* IS SET BEFORE THE PRINT LOOP SO THE SHARED ROW PARAGRAPH BELOW  
139400* KNOWS WHICH HALF OF THE SALARY-ISSUE TABLE TO PRINT.            
139500*-----------------------------------------------------------------
139600 520000-BEGIN-PRINT-UNDERPAID-SECTION.                            
139700     MOVE ZEROES TO WS-PRINT-COUNT                                
139800     MOVE "U" TO WS-FILTER-KIND                                   
139900     DISPLAY "UNDERPAID MANAGERS"                                 
140000     DISPLAY " (SALARY BELOW 120 PCT OF SUBORDINATE AVERAGE)"     
140100     DISPLAY WS-DASH-LINE                                         
140200     SET IDX-SAL-ISSUE TO 1                                       
140300     PERFORM 521000-BEGIN-PRINT-ONE-SALARY-ROW                    
140400        THRU 521000-END-PRINT-ONE-SALARY-ROW                      
140500       UNTIL IDX-SAL-ISSUE > WS-SAL-ISS-CAP-CNT                   
140600     IF WS-PRINT-COUNT = ZEROES                                   
140700         DISPLAY "  NONE FOUND"                                   
140800     END-IF                                                       
140900     DISPLAY SPACE.                                               
141000 520000-END-PRINT-UNDERPAID-SECTION.                              
141100     EXIT.                                                        
141200                                                                  
141300*-----------------------------------------------------------------
141400* OVERPAID-MANAGERS SECTION -- SI-KIND = 'O'.  THE SAME 521000    
141500* ROW PARAGRAPH USED BY THE UNDERPAID SECTION ABOVE IS REUSED     
141600* HERE -- ONLY WS-FILTER-KIND CHANGES, SO ONE COPY OF THE DISPLAY 
141700* LOGIC SERVES BOTH SECTIONS OF THE REPORT.                       
141800*-----------------------------------------------------------------
141900 530000-BEGIN-PRINT-OVERPAID-SECTION.                             
142000     MOVE ZEROES TO WS-PRINT-COUNT                                
142100     MOVE "O" TO WS-FILTER-KIND                                   
142200     DISPLAY "OVERPAID MANAGERS"                                  
142300     DISPLAY " (SALARY ABOVE 150 PCT OF SUBORDINATE AVERAGE)"     
142400     DISPLAY WS-DASH-LINE                                         
142500     SET IDX-SAL-ISSUE TO 1                                       
142600     PERFORM 521000-BEGIN-PRINT-ONE-SALARY-ROW                    
142700        THRU 521000-END-PRINT-ONE-SALARY-ROW                      
142800       UNTIL IDX-SAL-ISSUE > WS-SAL-ISS-CAP-CNT                   
142900     IF WS-PRINT-COUNT = ZEROES                                   
143000         DISPLAY "  NONE FOUND"                                   
143100     END-IF                                                       
143200     DISPLAY SPACE.                                               
143300 530000-END-PRINT-OVERPAID-SECTION.                               
143400     EXIT.                                                        
143500                                                                  
143600*-----------------------------------------------------------------
143700* ONE SALARY-ISSUE ROW PRINTED IF IT MATCHES WS-FILTER-KIND.      
143800* WS-PRINT-COUNT TRACKS HOW MANY ROWS THIS SECTION ACTUALLY       
143900* PRINTED, SO THE CALLER CAN FALL BACK TO "NONE FOUND" WHEN THE   
144000* SALARY-ISSUE TABLE HOLDS ROWS BUT NONE OF THEM MATCH THIS KIND. 
144100*-----------------------------------------------------------------
144200 521000-BEGIN-PRINT-ONE-SALARY-ROW.                               
144300     IF SI-KIND(IDX-SAL-ISSUE) = WS-FILTER-KIND                   
144400         ADD WS-CTE-ONE TO WS-PRINT-COUNT                         
144500         DISPLAY "  * " SI-MANAGER-NAME(IDX-SAL-ISSUE)            
144600                 " (ID: " SI-MANAGER-ID(IDX-SAL-ISSUE) ")"        
144700         MOVE SI-MANAGER-SALARY(IDX-SAL-ISSUE) TO WS-MONEY-EDIT   
144800         DISPLAY "    CURRENT SALARY: " WS-MONEY-EDIT             
144900         MOVE SI-AVG-SUB-SALARY(IDX-SAL-ISSUE) TO WS-MONEY-EDIT   
145000         DISPLAY "    SUBORDINATES' AVERAGE: " WS-MONEY-EDIT      
145100         MOVE SI-DIFFERENCE(IDX-SAL-ISSUE) TO WS-MONEY-EDIT       
145200         IF WS-FILTER-KIND = "U"                                  
145300             DISPLAY "    UNDERPAID BY: " WS-MONEY-EDIT           
145400         ELSE                                                     
145500             DISPLAY "    OVERPAID BY: " WS-MONEY-EDIT            
145600         END-IF                                                   
145700     END-IF                                                       
145800     SET IDX-SAL-ISSUE UP BY 1.                                   
145900 521000-END-PRINT-ONE-SALARY-ROW.                                 
146000     EXIT.                                                        
146100                                                                  
146200*-----------------------------------------------------------------
146300* LONG-REPORTING-LINES SECTION -- EVERY EMPLOYEE FLAGGED BY THE   
146400* 400000 SERIES ABOVE FOR HAVING MORE LAYERS BETWEEN THEM AND THE 
146500* CEO THAN THE CURRENT POLICY LIMIT ALLOWS.                       
146600*-----------------------------------------------------------------
146700 540000-BEGIN-PRINT-REPORTING-LINE-SECTION.                       
146800     DISPLAY "LONG REPORTING LINES"                               
146900     DISPLAY " (MORE THAN 4 REPORTING LEVELS TO THE CEO)"         
147000     DISPLAY WS-DASH-LINE                                         
147100     IF WS-RL-ISS-CAP-CNT = ZEROES                                
147200         DISPLAY "  NONE FOUND"                                   
147300     ELSE                                                         
147400         SET IDX-RL-ISSUE TO 1                                    
147500         PERFORM 541000-BEGIN-PRINT-ONE-RL-ROW                    
147600            THRU 541000-END-PRINT-ONE-RL-ROW                      
147700           UNTIL IDX-RL-ISSUE > WS-RL-ISS-CAP-CNT                 
147800     END-IF                                                       
147900     DISPLAY SPACE.                                               
148000 540000-END-PRINT-REPORTING-LINE-SECTION.                         
148100     EXIT.                                                        
148200                                                                  
148300*-----------------------------------------------------------------
148400* ONE OVER-LIMIT EMPLOYEE PRINTED, THEN ADVANCE.  UNLIKE THE      
148500* SALARY-ISSUE ROWS ABOVE, EVERY ROW IN THIS TABLE BELONGS ON THE 
148600* REPORT, SO THERE IS NO FILTER KIND TO TEST HERE.                
148700*-----------------------------------------------------------------
148800 541000-BEGIN-PRINT-ONE-RL-ROW.                                   
148900     DISPLAY "  * " RL-EMP-NAME(IDX-RL-ISSUE)                     
149000             " (ID: " RL-EMP-ID(IDX-RL-ISSUE) ")"                 
149100     MOVE RL-LEVELS(IDX-RL-ISSUE) TO WS-LEVELS-EDIT               
149200     DISPLAY "    REPORTING LEVELS: " WS-LEVELS-EDIT              
149300     MOVE RL-EXCESS(IDX-RL-ISSUE) TO WS-EXCESS-EDIT               
149400     DISPLAY "    EXCESS LEVELS: " WS-EXCESS-EDIT                 
149500     SET IDX-RL-ISSUE UP BY 1.                                    
149600 541000-END-PRINT-ONE-RL-ROW.                                     
149700     EXIT.                                                        
149800                                                                  
149900*-----------------------------------------------------------------
150000* FOOTER -- ONLY PRINTED WHEN AT LEAST ONE ISSUE WAS FOUND, SINCE 
150100* A CLEAN RUN ALREADY STOPPED AT THE ONE-LINE HEALTHY MESSAGE     
150200* BACK IN 500000 AND NEVER REACHES THE DETAIL SECTIONS OR HERE.   
150300*-----------------------------------------------------------------
150400 550000-BEGIN-PRINT-FOOTER.                                       
150500     IF REPORT-HAS-ISSUES                                         
150600         DISPLAY WS-RULE-LINE                                     
150700         DISPLAY "END OF REPORT"                                  
150800         DISPLAY WS-RULE-LINE                                     
150900     END-IF.                                                      
151000 550000-END-PRINT-FOOTER.                                         
151100     EXIT.                                                        
151200                                                                  
151300*=================================================================
151400* 900000 -- ABORT-RUN.  EVERY EDIT IN THIS PROGRAM THAT DETECTS A 
151500* BAD CSV LINE OR A STRUCTURALLY BROKEN ORGANIZATION CHART LOADS  
151600* WS-ABORT-MESSAGE AND TRANSFERS HERE.  NO RESUME IS POSSIBLE --  
151700* THE RUN STOPS SO THE FEED CAN BE FIXED AND RESUBMITTED.         
151800*=================================================================
151900 900000-ABORT-RUN.                                                
152000     DISPLAY WS-RULE-LINE                                         
152100     DISPLAY "*** ORGANIZATION AUDIT ABORTED ***"                 
152200     DISPLAY WS-ABORT-MESSAGE                                     
152300     DISPLAY WS-RULE-LINE                                         
152400     STOP RUN.                                                    
